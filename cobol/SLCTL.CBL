000100*                                                                         
000200*    SLCTL.CBL                                                            
000300*    SELECT CLAUSE - ORDER CONTROL FILE                                   
000400*    ONE-RECORD INDEXED FILE HOLDING THE LAST ORDER NUMBER                
000500*    ISSUED.  SAME SHAPE AS THE AP SYSTEM'S CONTROL-FILE (LAST            
000600*    VOUCHER ISSUED); HERE IT HANDS OUT THE NEXT DELIVERY-                
000700*    ORDER-SERVICE ORDER-ID SINCE THIS BUILD HAS NO UUID                  
000800*    GENERATOR.                                                           
000900*                                                                         
001000*    REVISIONS                                                            
001100*    DATE      INIT REQUEST  DESCRIPTION                                  
001200*    --------  ---- --------  ------------------------------------        
001300*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001400*                                                                         
001500     SELECT CONTROL-FILE                                                  
001600         ASSIGN TO ORDRCTL                                                
001700         ORGANIZATION IS INDEXED                                          
001800         RECORD KEY IS CTL-CONTROL-KEY                                    
001900         ACCESS MODE IS RANDOM.                                           
002000                                                                          
