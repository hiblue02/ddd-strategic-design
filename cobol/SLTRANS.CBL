000100*                                                                         
000200*    SLTRANS.CBL                                                          
000300*    SELECT CLAUSE - ORDER TRANSACTION FILE                               
000400*    ONE BATCH OF REQUESTED ORDER-STATUS TRANSITIONS (AND                 
000500*    NEW-ORDER CREATE REQUESTS), SUBSTITUTING FOR THE ON-LINE             
000600*    CALLER OF DELIVERYORDERSERVICE.  BUILT BY THE UP-STREAM              
000700*    ORDER-CAPTURE JOB.                                                   
000800*                                                                         
000900*    REVISIONS                                                            
001000*    DATE      INIT REQUEST  DESCRIPTION                                  
001100*    --------  ---- --------  ------------------------------------        
001200*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001300*                                                                         
001400     SELECT TRANSACTION-FILE                                              
001500         ASSIGN TO ORDRTRAN                                               
001600         ORGANIZATION IS SEQUENTIAL                                       
001700         ACCESS MODE IS SEQUENTIAL.                                       
001800                                                                          
