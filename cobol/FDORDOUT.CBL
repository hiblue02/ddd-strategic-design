000100*                                                                         
000200*    FDORDOUT.CBL                                                         
000300*    FILE LAYOUT - DELIVERY ORDER MASTER (OUTPUT SIDE)                    
000400*                                                                         
000500*    MIRROR OF FDORDIN.CBL, "OMO-" PREFIX IN PLACE OF "OMI-".             
000600*    THE IN-MEMORY ORDER TABLE (WSORDTBL.CBL) IS UNLOADED TO              
000700*    THIS FILE, ONE HEADER RECORD FOLLOWED BY ITS DETAIL                  
000800*    RECORDS PER ORDER, TO BECOME NEXT RUN'S ORDER-MASTER.                
000900*                                                                         
001000*    REVISIONS                                                            
001100*    DATE      INIT REQUEST  DESCRIPTION                                  
001200*    --------  ---- --------  ------------------------------------        
001300*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001400*    09/02/96  RFM  AP-2390   WIDENED DELIVERY-ADDRESS TO 100 AFTR        
001500*                             APARTMENT ADDRESSES GOT TRUNCATED.          
001600*    11/18/98  TKW  AP-2501   Y2K - ORDER-DATE-TIME NOW CARRIES A         
001700*                             FULL 4-DIGIT YEAR, NOT A 2-DIGIT YY.        
001800*                                                                         
001900  FD  NEW-ORDER-MASTER                                                    
002000      LABEL RECORDS ARE STANDARD.                                         
002100*                                                                         
002200  01  OMO-ORDER-MASTER-RECORD.                                            
002300*                                                                         
002400*        RECORD-TYPE SWITCH.  "H"=ORDER HEADER, "D"=ORDER LINE.           
002500*                                                                         
002600      05  OMO-RECORD-TYPE                 PIC X(01).                      
002700          88  OMO-HEADER-RECORD           VALUE "H".                      
002800          88  OMO-DETAIL-RECORD           VALUE "D".                      
002900*                                                                         
003000*        ONE 186-BYTE BODY, REDEFINED TWO WAYS BY RECORD-TYPE.            
003100*                                                                         
003200      05  OMO-RECORD-BODY                 PIC X(186).                     
003300*                                                                         
003400*    -------------------------------------------------------------        
003500*    HEADER VIEW OF THE BODY (OMO-RECORD-TYPE = "H")                      
003600*    -------------------------------------------------------------        
003700*                                                                         
003800      05  OMO-HEADER-DATA REDEFINES OMO-RECORD-BODY.                      
003900          10  OMO-ORDER-ID                PIC X(36).                      
004000          10  OMO-ORDER-TYPE              PIC X(08).                      
004100              88  OMO-TYPE-DELIVERY       VALUE "DELIVERY".               
004200              88  OMO-TYPE-TAKEOUT        VALUE "TAKEOUT".                
004300              88  OMO-TYPE-EAT-IN         VALUE "EAT_IN".                 
004400          10  OMO-ORDER-STATUS            PIC X(10).                      
004500              88  OMO-STATUS-WAITING      VALUE "WAITING".                
004600              88  OMO-STATUS-ACCEPTED     VALUE "ACCEPTED".               
004700              88  OMO-STATUS-PICKEDUP     VALUE "PICKEDUP".               
004800              88  OMO-STATUS-DELIVERING   VALUE "DELIVERING".             
004900              88  OMO-STATUS-DELIVERED    VALUE "DELIVERED".              
005000              88  OMO-STATUS-COMPLETED    VALUE "COMPLETED".              
005100          10  OMO-ORDER-DATE-TIME         PIC X(19).                      
005200          10  OMO-ORDER-DATE-TIME-R REDEFINES                             
005300                  OMO-ORDER-DATE-TIME.                                    
005400              15  OMO-ORDT-CCYY           PIC 9(04).                      
005500              15  FILLER                  PIC X(01).                      
005600              15  OMO-ORDT-MM             PIC 9(02).                      
005700              15  FILLER                  PIC X(01).                      
005800              15  OMO-ORDT-DD             PIC 9(02).                      
005900              15  FILLER                  PIC X(01).                      
006000              15  OMO-ORDT-HH             PIC 9(02).                      
006100              15  FILLER                  PIC X(01).                      
006200              15  OMO-ORDT-MIN            PIC 9(02).                      
006300              15  FILLER                  PIC X(01).                      
006400              15  OMO-ORDT-SS             PIC 9(02).                      
006500          10  OMO-DELIVERY-ADDRESS        PIC X(100).                     
006600          10  OMO-LINE-ITEM-COUNT         PIC 9(03).                      
006700          10  FILLER                      PIC X(10).                      
006800*                                                                         
006900*    -------------------------------------------------------------        
007000*    DETAIL VIEW OF THE BODY (OMO-RECORD-TYPE = "D")                      
007100*    -------------------------------------------------------------        
007200*                                                                         
007300      05  OMO-DETAIL-DATA REDEFINES OMO-RECORD-BODY.                      
007400          10  OMO-LINE-SEQ                PIC 9(09).                      
007500          10  OMO-MENU-ID                 PIC X(36).                      
007600          10  OMO-MENU-PRICE              PIC S9(7)V99 COMP-3.            
007700          10  OMO-QUANTITY                PIC S9(7).                      
007800          10  FILLER                      PIC X(129).                     
007900*                                                                         
008000*        RESERVED SLACK AT THE END OF THE RECORD, OUTSIDE BOTH            
008100*        VIEWS, FOR THE NEXT FIELD ADDED WITHOUT A FILE REORG.            
008200*                                                                         
008300      05  OMO-RESERVED                    PIC X(02).                      
008400                                                                          
