000100*                                                                         
000200*    PLORDDTE.CBL                                                         
000300*    PARAGRAPH LIBRARY - STAMP AN ORDER WITH THE SYSTEM DATE/TIME         
000400*                                                                         
000500*    REPLACES THE OLD AP SYSTEM'S PLDATE.CBL (OPERATOR-PROMPTED           
000600*    DATE ENTRY).  THIS JOB RUNS UNATTENDED, SO THE TIMESTAMP             
000700*    COMES STRAIGHT OFF THE SYSTEM CLOCK.  RETURNS                        
000800*    GDTV-ORDER-DATE-TIME, FORMAT CCYY-MM-DD HH:MM:SS.                    
000900*                                                                         
001000*    REVISIONS                                                            
001100*    DATE      INIT REQUEST  DESCRIPTION                                  
001200*    --------  ---- --------  ------------------------------------        
001300*    03/20/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001400*                                                                         
001500 PLORDDTE-GET-ORDER-DATE-TIME.                                            
001600*                                                                         
001700      MOVE FUNCTION CURRENT-DATE TO GDTV-SYSTEM-DATE-TIME.                
001800*                                                                         
001900      MOVE GDTV-SYS-CCYY TO GDTV-ODT-CCYY.                                
002000      MOVE GDTV-SYS-MM   TO GDTV-ODT-MM.                                  
002100      MOVE GDTV-SYS-DD   TO GDTV-ODT-DD.                                  
002200      MOVE GDTV-SYS-HH   TO GDTV-ODT-HH.                                  
002300      MOVE GDTV-SYS-MIN  TO GDTV-ODT-MIN.                                 
002400      MOVE GDTV-SYS-SS   TO GDTV-ODT-SS.                                  
002500                                                                          
