000100*                                                                         
000200  IDENTIFICATION DIVISION.                                                
000300  PROGRAM-ID.    DELIVERY-ORDER-SERVICE.                                  
000400  AUTHOR.        R F MERCER.                                              
000500  INSTALLATION.  DINER-CHAIN DATA PROCESSING CENTER.                      
000600  DATE-WRITTEN.  MARCH 1995.                                              
000700  DATE-COMPILED.                                                          
000800  SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                        
000900*                                                                         
001000*    ---------------------------------------------------------            
001100*    DELIVERY-ORDER-SERVICE                                               
001200*                                                                         
001300*    NIGHTLY DELIVERY ORDER STATUS RUN.  READS ONE BATCH OF               
001400*    ORDER TRANSACTIONS (CREATE, ACCEPT, SERVE, START-                    
001500*    DELIVERY, COMPLETE-DELIVERY, COMPLETE, FIND-ALL) BUILT               
001600*    BY THE UP-STREAM ORDER-CAPTURE JOB AND DRIVES EACH ONE               
001700*    AGAINST THE ORDER MASTER, WRITING A NEW ORDER MASTER FOR             
001800*    THE NEXT RUN.  THIS IS THE BATCH STAND-IN FOR WHAT USED              
001900*    TO BE AN ON-LINE ORDER SERVICE -- SEE THE REQUEST FOLDER             
002000*    FOR AP-2214 IF YOU WANT THE WHOLE STORY.                             
002100*                                                                         
002200*    REPLACES ACCOUNTS-PAYABLE-SYSTEM AS THE WORK-HORSE                   
002300*    PROGRAM IN THIS LOAD MODULE -- FILE, TABLE AND PARAGRAPH             
002400*    LIBRARY NAMING FOLLOWS THE SAME HOUSE CONVENTIONS AS THE             
002500*    OLD AP SUITE (PLxxx/SLxxx/FDxxx/wsxxx, NUMBERED                      
002600*    PARAGRAPHS, PERFORM THRU EXIT RANGES).                               
002700*    ---------------------------------------------------------            
002800*                                                                         
002900*    CHANGE LOG                                                           
003000*    DATE      INIT REQUEST  DESCRIPTION                                  
003100*    --------  ---- --------  ------------------------------------        
003200*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
003300*    09/02/96  RFM  AP-2390   WIDENED DELIVERY-ADDRESS TO 100 AND         
003400*                             RECUT OMI-DELIVERY-ADDRESS/TRI-             
003500*                             DELIVERY-ADDRESS TO MATCH.                  
003600*    11/18/98  TKW  AP-2501   Y2K REVIEW - ORDER-DATE-TIME NOW            
003700*                             CCYY THROUGHOUT.  NO WINDOWING              
003800*                             LOGIC NEEDED, FIELD WAS ALWAYS              
003900*                             4-DIGIT YEAR ON THIS JOB.                   
004000*    04/09/01  RFM  AP-2612   DISPATCH-LOG NOW WRITTEN EVEN WHEN          
004100*                             THE DELIVERY TOTAL COMES OUT ZERO --        
004200*                             STORE OPS WANTED THE RIDER QUEUE TO         
004300*                             SEE EVERY ACCEPTED DELIVERY ORDER.          
004400*    07/22/03  PLV  AP-2744   FOUND 2200-PROCESS-ACCEPT WAS               
004500*                             SETTING THE TOTAL FROM THE LAST             
004600*                             LINE ONLY INSTEAD OF SUMMING ALL            
004700*                             LINES.  LEFT AS-IS PER STORE OPS --         
004800*                             RIDER DISPATCH SLIP ALREADY KEYS ON         
004900*                             THE LAST LINE'S AMOUNT DOWN-STREAM          
005000*                             AND THEY DO NOT WANT IT CHANGED             
005100*                             WITHOUT A SEPARATE REQUEST.                 
005200*                                                                         
005300  ENVIRONMENT DIVISION.                                                   
005400    INPUT-OUTPUT SECTION.                                                 
005500     FILE-CONTROL.                                                        
005600*                                                                         
005700        COPY "SLORDIN.CBL".                                               
005800        COPY "SLORDOUT.CBL".                                              
005900        COPY "SLMENU.CBL".                                                
006000        COPY "SLTRANS.CBL".                                               
006100        COPY "SLDSPLOG.CBL".                                              
006200        COPY "SLCTL.CBL".                                                 
006300*                                                                         
006400  CONFIGURATION SECTION.                                                  
006500  SPECIAL-NAMES.                                                          
006600      C01 IS TOP-OF-FORM.                                                 
006700*                                                                         
006800  DATA DIVISION.                                                          
006900    FILE SECTION.                                                         
007000*                                                                         
007100        COPY "FDORDIN.CBL".                                               
007200        COPY "FDORDOUT.CBL".                                              
007300        COPY "FDMENU.CBL".                                                
007400        COPY "FDTRANS.CBL".                                               
007500        COPY "FDDSPLOG.CBL".                                              
007600        COPY "FDCTL.CBL".                                                 
007700*                                                                         
007800    WORKING-STORAGE SECTION.                                              
007900*                                                                         
008000        COPY "wsordtbl.cbl".                                              
008100        COPY "wsmentbl.cbl".                                              
008200        COPY "wsorddte.cbl".                                              
008300*                                                                         
008400  01  W-END-OF-FILE-SWITCHES.                                             
008500      05  W-ORDMSTI-EOF-SW              PIC X(01) VALUE "N".              
008600          88  W-ORDMSTI-EOF             VALUE "Y".                        
008700      05  W-MENUMSTR-EOF-SW             PIC X(01) VALUE "N".              
008800          88  W-MENUMSTR-EOF            VALUE "Y".                        
008900      05  W-ORDRTRAN-EOF-SW             PIC X(01) VALUE "N".              
009000          88  W-ORDRTRAN-EOF            VALUE "Y".                        
009100      05  FILLER                        PIC X(05).                        
009200*                                                                         
009300  01  W-SEARCH-SWITCHES.                                                  
009400      05  W-ORDER-FOUND-SW              PIC X(01).                        
009500          88  W-ORDER-WAS-FOUND         VALUE "Y".                        
009600      05  W-MENU-FOUND-SW               PIC X(01).                        
009700          88  W-MENU-WAS-FOUND          VALUE "Y".                        
009800      05  W-SRCH-ORDER-ID               PIC X(36).                        
009900      05  W-SRCH-MENU-ID                PIC X(36).                        
010000      05  FILLER                        PIC X(05).                        
010100*                                                                         
010200  01  W-TRANSACTION-COUNTERS.                                             
010300      05  W00-TRANS-ACCEPTED-CT         PIC 9(05) COMP VALUE ZERO.        
010400      05  W00-TRANS-REJECTED-CT         PIC 9(05) COMP VALUE ZERO.        
010500      05  W-TRAN-REJECTED-SW            PIC X(01).                        
010600          88  W-TRAN-WAS-REJECTED       VALUE "Y".                        
010700      05  W-REJECT-REASON               PIC X(40).                        
010800      05  FILLER                        PIC X(05).                        
010900*                                                                         
011000*        REQUEST-LINE STAGING TABLE.  A CREATE TRANSACTION'S              
011100*        DETAIL RECORDS ARE READ HERE AND FULLY VALIDATED                 
011200*        BEFORE ANYTHING IS APPENDED TO W00-ORDER-TABLE, SO A             
011300*        BAD LINE ANYWHERE IN THE ORDER REJECTS THE WHOLE                 
011400*        ORDER WITHOUT LEAVING A PARTIAL ENTRY BEHIND.                    
011500*                                                                         
011600  01  W02-REQUEST-LINE-CONTROLS.                                          
011700      05  W02-REQ-LINE-COUNT            PIC 9(03) COMP VALUE ZERO.        
011800      05  FILLER                        PIC X(02).                        
011900*                                                                         
012000  01  W02-REQUEST-LINE-TABLE.                                             
012100      05  W02-REQ-LINE                                                    
012200              OCCURS 1 TO 50 TIMES                                        
012300              DEPENDING ON W02-REQ-LINE-COUNT                             
012400              INDEXED BY W02-REQ-IDX.                                     
012500          10  W02-REQ-MENU-ID           PIC X(36).                        
012600          10  W02-REQ-PRICE             PIC S9(7)V99 COMP-3.              
012700          10  W02-REQ-QUANTITY          PIC S9(7).                        
012800          10  FILLER                    PIC X(05).                        
012900*                                                                         
013000*        DELIVERY TOTAL WORK AREA -- SEE 3100-COMPUTE-                    
013100*        DELIVERY-TOTAL.  W-DELIVERY-TOTAL-ED IS FOR THE                  
013200*        DISPATCH-LOG LINE AND THE RUN-END DISPLAY ONLY.                  
013300*                                                                         
013400  01  W-DELIVERY-TOTAL-AREA.                                              
013500      05  W-DELIVERY-TOTAL              PIC S9(7)V99 COMP-3.              
013600      05  W-LINE-AMT                    PIC S9(7)V99 COMP-3.              
013700      05  FILLER                        PIC X(05).                        
013800*                                                                         
013900  77  W-DELIVERY-TOTAL-ED               PIC ZZZ,ZZ9.99-.                  
014000*                                                                         
014100  01  W-CONTROL-FILE-WORK.                                                
014200      05  W-LAST-ORDER-NO               PIC 9(09).                        
014300      05  W-ERROR-R-W-CONTROL-SW        PIC X(01).                        
014400          88  W-ERROR-R-W-CONTROL       VALUE "Y".                        
014500      05  FILLER                        PIC X(05).                        
014600*                                                                         
014700  01  W-FIND-ALL-LISTING-LINE.                                            
014800      05  FILLER                        PIC X(11) VALUE                   
014900              "ORDER     =".                                              
015000      05  FAL-ORDER-ID                  PIC X(36).                        
015100      05  FILLER                        PIC X(02) VALUE SPACES.           
015200      05  FAL-ORDER-TYPE                PIC X(08).                        
015300      05  FILLER                        PIC X(02) VALUE SPACES.           
015400      05  FAL-ORDER-STATUS              PIC X(10).                        
015500      05  FILLER                        PIC X(02) VALUE SPACES.           
015600      05  FAL-ORDER-DATE-TIME           PIC X(19).                        
015700*                                                                         
015800  PROCEDURE DIVISION.                                                     
015900*                                                                         
016000  0000-MAIN-LINE.                                                         
016100*                                                                         
016200      PERFORM 0100-OPEN-ALL-FILES.                                        
016300      PERFORM 1000-LOAD-ORDER-MASTER.                                     
016400      PERFORM 1100-LOAD-MENU-MASTER.                                      
016500      PERFORM 1200-READ-CONTROL-RECORD.                                   
016600*                                                                         
016700      PERFORM READ-TRANSACTION-NEXT-RECORD.                               
016800      PERFORM 2000-PROCESS-ONE-TRANSACTION                                
016900          UNTIL W-ORDRTRAN-EOF.                                           
017000*                                                                         
017100      PERFORM 1250-REWRITE-CONTROL-RECORD.                                
017200      PERFORM 8000-WRITE-NEW-ORDER-MASTER                                 
017300          THRU 8000-WRITE-NEW-ORDER-MASTER-EXIT                           
017400          VARYING W-ORD-IDX FROM 1 BY 1                                   
017500          UNTIL W-ORD-IDX > W00-ORDER-COUNT.                              
017600*                                                                         
017700      DISPLAY "DELIVERY-ORDER-SERVICE - TRANSACTIONS ACCEPTED = "         
017800              W00-TRANS-ACCEPTED-CT.                                      
017900      DISPLAY "DELIVERY-ORDER-SERVICE - TRANSACTIONS REJECTED = "         
018000              W00-TRANS-REJECTED-CT.                                      
018100*                                                                         
018200      PERFORM 0900-CLOSE-ALL-FILES.                                       
018300*                                                                         
018400      EXIT PROGRAM.                                                       
018500      STOP RUN.                                                           
018600*                                                                         
018700  0100-OPEN-ALL-FILES.                                                    
018800*                                                                         
018900      OPEN INPUT  ORDER-MASTER.                                           
019000      OPEN INPUT  MENU-MASTER.                                            
019100      OPEN INPUT  TRANSACTION-FILE.                                       
019200      OPEN OUTPUT NEW-ORDER-MASTER.                                       
019300      OPEN OUTPUT DISPATCH-LOG.                                           
019400      OPEN I-O    CONTROL-FILE.                                           
019500*                                                                         
019600  0900-CLOSE-ALL-FILES.                                                   
019700*                                                                         
019800      CLOSE ORDER-MASTER.                                                 
019900      CLOSE MENU-MASTER.                                                  
020000      CLOSE TRANSACTION-FILE.                                             
020100      CLOSE NEW-ORDER-MASTER.                                             
020200      CLOSE DISPATCH-LOG.                                                 
020300      CLOSE CONTROL-FILE.                                                 
020400*                                                                         
020500*    ---------------------------------------------------------            
020600*    1000 SERIES - LOAD THE ORDER MASTER AND MENU MASTER INTO             
020700*    WORKING STORAGE.  SEE WSORDTBL.CBL FOR WHY THIS JOB CAN              
020800*    NOT JUST READ-AND-REWRITE ORDER-MASTER IN PLACE.                     
020900*    ---------------------------------------------------------            
021000*                                                                         
021100  1000-LOAD-ORDER-MASTER.                                                 
021200*                                                                         
021300      MOVE ZERO TO W00-ORDER-COUNT.                                       
021400      MOVE ZERO TO W00-LINE-COUNT.                                        
021500      PERFORM READ-ORDER-MASTER-NEXT-RECORD.                              
021600      PERFORM 1010-LOAD-ONE-ORDER-RECORD                                  
021700          UNTIL W-ORDMSTI-EOF.                                            
021800*                                                                         
021900  1010-LOAD-ONE-ORDER-RECORD.                                             
022000*                                                                         
022100      IF OMI-HEADER-RECORD                                                
022200         PERFORM 1020-LOAD-ORDER-HEADER                                   
022300      ELSE                                                                
022400         PERFORM 1030-LOAD-ORDER-DETAIL.                                  
022500*                                                                         
022600      PERFORM READ-ORDER-MASTER-NEXT-RECORD.                              
022700*                                                                         
022800  1020-LOAD-ORDER-HEADER.                                                 
022900*                                                                         
023000      ADD 1 TO W00-ORDER-COUNT.                                           
023100      SET W-ORD-IDX TO W00-ORDER-COUNT.                                   
023200      MOVE OMI-ORDER-ID                                                   
023300                          TO W-ORD-ORDER-ID (W-ORD-IDX).                  
023400      MOVE OMI-ORDER-TYPE                                                 
023500                          TO W-ORD-ORDER-TYPE (W-ORD-IDX).                
023600      MOVE OMI-ORDER-STATUS                                               
023700                          TO W-ORD-ORDER-STATUS (W-ORD-IDX).              
023800      MOVE OMI-ORDER-DATE-TIME                                            
023900                          TO W-ORD-DATE-TIME (W-ORD-IDX).                 
024000      MOVE OMI-DELIVERY-ADDRESS                                           
024100                          TO W-ORD-DELIVERY-ADDR (W-ORD-IDX).             
024200      MOVE OMI-LINE-ITEM-COUNT                                            
024300                          TO W-ORD-LINE-COUNT (W-ORD-IDX).                
024400*                                                                         
024500      IF OMI-LINE-ITEM-COUNT = ZERO                                       
024600         MOVE ZERO TO W-ORD-LINE-START (W-ORD-IDX)                        
024700      ELSE                                                                
024800         COMPUTE W-ORD-LINE-START (W-ORD-IDX) =                           
024900                 W00-LINE-COUNT + 1.                                      
025000*                                                                         
025100  1030-LOAD-ORDER-DETAIL.                                                 
025200*                                                                         
025300      ADD 1 TO W00-LINE-COUNT.                                            
025400      SET W-LIN-IDX TO W00-LINE-COUNT.                                    
025500      MOVE OMI-LINE-SEQ    TO W-LIN-SEQ (W-LIN-IDX).                      
025600      MOVE OMI-MENU-ID     TO W-LIN-MENU-ID (W-LIN-IDX).                  
025700      MOVE OMI-MENU-PRICE  TO W-LIN-MENU-PRICE (W-LIN-IDX).               
025800      MOVE OMI-QUANTITY    TO W-LIN-QUANTITY (W-LIN-IDX).                 
025900*                                                                         
026000  1100-LOAD-MENU-MASTER.                                                  
026100*                                                                         
026200      MOVE ZERO TO W01-MENU-COUNT.                                        
026300      PERFORM READ-MENU-MASTER-NEXT-RECORD.                               
026400      PERFORM 1110-LOAD-ONE-MENU-RECORD                                   
026500          UNTIL W-MENUMSTR-EOF.                                           
026600*                                                                         
026700  1110-LOAD-ONE-MENU-RECORD.                                              
026800*                                                                         
026900      ADD 1 TO W01-MENU-COUNT.                                            
027000      SET W-MEN-IDX TO W01-MENU-COUNT.                                    
027100      MOVE MNI-MENU-ID                                                    
027200                      TO W-MEN-MENU-ID (W-MEN-IDX).                       
027300      MOVE MNI-MENU-PRICE                                                 
027400                      TO W-MEN-MENU-PRICE (W-MEN-IDX).                    
027500      MOVE MNI-MENU-DISPLAYED                                             
027600                      TO W-MEN-MENU-DISPLAYED (W-MEN-IDX).                
027700      PERFORM READ-MENU-MASTER-NEXT-RECORD.                               
027800*                                                                         
027900*    ---------------------------------------------------------            
028000*    1200 SERIES - THE LAST-ORDER-NUMBER CONTROL RECORD.                  
028100*    SAME ONE-RECORD INDEXED FILE IDEA AS THE OLD AP SYSTEM'S             
028200*    CONTROL-FILE, READ AT START OF RUN AND REWRITTEN AT THE              
028300*    END -- NOTHING TOUCHES CTL-LAST-ORDER-NO IN BETWEEN                  
028400*    EXCEPT 1400-ASSIGN-ORDER-ID.                                         
028500*    ---------------------------------------------------------            
028600*                                                                         
028700  1200-READ-CONTROL-RECORD.                                               
028800*                                                                         
028900      MOVE "1" TO CTL-CONTROL-KEY.                                        
029000      READ CONTROL-FILE                                                   
029100          INVALID KEY                                                     
029200              MOVE ZERO TO CTL-LAST-ORDER-NO.                             
029300*                                                                         
029400      MOVE CTL-LAST-ORDER-NO TO W-LAST-ORDER-NO.                          
029500*                                                                         
029600  1250-REWRITE-CONTROL-RECORD.                                            
029700*                                                                         
029800      MOVE "N" TO W-ERROR-R-W-CONTROL-SW.                                 
029900      MOVE "1" TO CTL-CONTROL-KEY.                                        
030000      MOVE W-LAST-ORDER-NO TO CTL-LAST-ORDER-NO.                          
030100*                                                                         
030200      REWRITE CTL-CONTROL-RECORD                                          
030300          INVALID KEY                                                     
030400              MOVE "Y" TO W-ERROR-R-W-CONTROL-SW.                         
030500*                                                                         
030600      IF W-ERROR-R-W-CONTROL                                              
030700         WRITE CTL-CONTROL-RECORD                                         
030800             INVALID KEY                                                  
030900                 DISPLAY "*** ERROR WRITING CONTROL-FILE ***".            
031000*                                                                         
031100*    ---------------------------------------------------------            
031200*    1400 SERIES - HAND OUT THE NEXT ORDER-ID.  NO UUID                   
031300*    GENERATOR ON THIS BUILD, SO A NEW ORDER GETS THE NEXT                
031400*    NUMBER OUT OF CTL-LAST-ORDER-NO, ZERO-FILLED INTO THE                
031500*    LEFT END OF THE 36-BYTE ORDER-ID FIELD.  NUMBERS NEVER               
031600*    GO BACKWARD, SO W00-ORDER-TABLE STAYS IN ASCENDING                   
031700*    ORDER-ID SEQUENCE FOR SEARCH ALL WITHOUT A SORT STEP.                
031800*    ---------------------------------------------------------            
031900*                                                                         
032000  1400-ASSIGN-ORDER-ID.                                                   
032100*                                                                         
032200      ADD 1 TO W-LAST-ORDER-NO.                                           
032300      MOVE W-LAST-ORDER-NO TO W-ORD-ORDER-ID (W-ORD-IDX).                 
032400*                                                                         
032500*    ---------------------------------------------------------            
032600*    2000 SERIES - TRANSACTION DISPATCH.  ONE TRANSACTION                 
032700*    CARRIES EXACTLY ONE TRAN-CODE, SO THESE ARE PLAIN                    
032800*    SEQUENTIAL IFS, NOT A NESTED ELSE CHAIN.                             
032900*    ---------------------------------------------------------            
033000*                                                                         
033100  2000-PROCESS-ONE-TRANSACTION.                                           
033200*                                                                         
033300      MOVE "N" TO W-TRAN-REJECTED-SW.                                     
033400*                                                                         
033500      IF TRI-TRAN-CREATE                                                  
033600         PERFORM 2100-PROCESS-CREATE                                      
033700             THRU 2100-PROCESS-CREATE-EXIT.                               
033800      IF TRI-TRAN-ACCEPT                                                  
033900         PERFORM 2200-PROCESS-ACCEPT.                                     
034000      IF TRI-TRAN-SERVE                                                   
034100         PERFORM 2300-PROCESS-SERVE.                                      
034200      IF TRI-TRAN-START-DELIVERY                                          
034300         PERFORM 2400-PROCESS-START-DELIVERY.                             
034400      IF TRI-TRAN-COMPLETE-DELIVERY                                       
034500         PERFORM 2500-PROCESS-COMPLETE-DELIVERY.                          
034600      IF TRI-TRAN-COMPLETE                                                
034700         PERFORM 2600-PROCESS-COMPLETE.                                   
034800      IF TRI-TRAN-FIND-ALL                                                
034900         PERFORM 2700-PROCESS-FIND-ALL.                                   
035000*                                                                         
035100      IF NOT TRI-TRAN-CREATE                                              
035200            AND NOT TRI-TRAN-ACCEPT                                       
035300            AND NOT TRI-TRAN-SERVE                                        
035400            AND NOT TRI-TRAN-START-DELIVERY                               
035500            AND NOT TRI-TRAN-COMPLETE-DELIVERY                            
035600            AND NOT TRI-TRAN-COMPLETE                                     
035700            AND NOT TRI-TRAN-FIND-ALL                                     
035800         MOVE "UNKNOWN TRANSACTION CODE" TO W-REJECT-REASON               
035900         PERFORM REJECT-CURRENT-TRANSACTION.                              
036000*                                                                         
036100      PERFORM READ-TRANSACTION-NEXT-RECORD.                               
036200*                                                                         
036300*    ---------------------------------------------------------            
036400*    2100 SERIES - CREATE.  THE REQUEST LINES ARE STAGED AND              
036500*    FULLY VALIDATED IN W02-REQUEST-LINE-TABLE BEFORE ANY OF              
036600*    THEM TOUCH W00-ORDER-TABLE OR W00-LINE-TABLE, SO A                   
036700*    REJECTED ORDER LEAVES NO PARTIAL ENTRY BEHIND.                       
036800*    ---------------------------------------------------------            
036900*                                                                         
037000  2100-PROCESS-CREATE.                                                    
037100*                                                                         
037200      MOVE ZERO TO W02-REQ-LINE-COUNT.                                    
037300      MOVE TRI-LINE-ITEM-COUNT TO W02-REQ-LINE-COUNT.                     
037400      SET W02-REQ-IDX TO 1.                                               
037500*                                                                         
037600      IF TRI-ORDER-TYPE = SPACES                                          
037700         MOVE "ORDER TYPE REQUIRED" TO W-REJECT-REASON                    
037800         PERFORM REJECT-CURRENT-TRANSACTION                               
037900         PERFORM 2110-READ-REQUEST-LINES                                  
038000             TRI-LINE-ITEM-COUNT TIMES                                    
038100         GO TO 2100-PROCESS-CREATE-EXIT.                                  
038200*                                                                         
038300      IF TRI-LINE-ITEM-COUNT = ZERO                                       
038400         MOVE "LINE ITEMS REQUIRED" TO W-REJECT-REASON                    
038500         PERFORM REJECT-CURRENT-TRANSACTION                               
038600         GO TO 2100-PROCESS-CREATE-EXIT.                                  
038700*                                                                         
038800      PERFORM 2110-READ-REQUEST-LINES                                     
038900          TRI-LINE-ITEM-COUNT TIMES.                                      
039000*                                                                         
039100      PERFORM 2120-VALIDATE-LINES                                         
039200          THRU 2120-VALIDATE-LINES-EXIT.                                  
039300*                                                                         
039400      IF W-TRAN-WAS-REJECTED                                              
039500         GO TO 2100-PROCESS-CREATE-EXIT.                                  
039600*                                                                         
039700      IF TRI-TYPE-DELIVERY AND TRI-DELIVERY-ADDRESS = SPACES              
039800         MOVE "DELIVERY ADDRESS REQUIRED" TO W-REJECT-REASON              
039900         PERFORM REJECT-CURRENT-TRANSACTION                               
040000         GO TO 2100-PROCESS-CREATE-EXIT.                                  
040100*                                                                         
040200      PERFORM 2130-ASSIGN-NEW-ORDER.                                      
040300      PERFORM ACCEPT-CURRENT-TRANSACTION.                                 
040400*                                                                         
040500  2100-PROCESS-CREATE-EXIT.                                               
040600      EXIT.                                                               
040700*                                                                         
040800*                                                                         
040900*        CALLED "TRI-LINE-ITEM-COUNT TIMES" BY 2100-PROCESS-              
041000*        CREATE, ONE CALL PER DETAIL RECORD.  W02-REQ-IDX IS              
041100*        SET TO 1 BY THE CALLER BEFORE THE FIRST CALL.                    
041200*                                                                         
041300  2110-READ-REQUEST-LINES.                                                
041400*                                                                         
041500      PERFORM READ-TRANSACTION-NEXT-RECORD.                               
041600      MOVE TRI-LINE-MENU-ID                                               
041700                      TO W02-REQ-MENU-ID (W02-REQ-IDX).                   
041800      MOVE TRI-LINE-REQ-PRICE                                             
041900                      TO W02-REQ-PRICE (W02-REQ-IDX).                     
042000      MOVE TRI-LINE-QUANTITY                                              
042100                      TO W02-REQ-QUANTITY (W02-REQ-IDX).                  
042200      SET W02-REQ-IDX UP BY 1.                                            
042300*                                                                         
042400  2120-VALIDATE-LINES.                                                    
042500*                                                                         
042600      MOVE "N" TO W-TRAN-REJECTED-SW.                                     
042700*                                                                         
042800      IF W02-REQ-LINE-COUNT = ZERO                                        
042900         GO TO 2120-VALIDATE-LINES-EXIT.                                  
043000*                                                                         
043100      PERFORM 2121-CHECK-MENU-EXISTS                                      
043200          VARYING W02-REQ-IDX FROM 1 BY 1                                 
043300          UNTIL W02-REQ-IDX > W02-REQ-LINE-COUNT                          
043400             OR W-TRAN-WAS-REJECTED.                                      
043500*                                                                         
043600      IF W-TRAN-WAS-REJECTED                                              
043700         GO TO 2120-VALIDATE-LINES-EXIT.                                  
043800*                                                                         
043900      PERFORM 2122-CHECK-LINE-DETAIL                                      
044000          VARYING W02-REQ-IDX FROM 1 BY 1                                 
044100          UNTIL W02-REQ-IDX > W02-REQ-LINE-COUNT                          
044200             OR W-TRAN-WAS-REJECTED.                                      
044300*                                                                         
044400  2120-VALIDATE-LINES-EXIT.                                               
044500      EXIT.                                                               
044600*                                                                         
044700  2121-CHECK-MENU-EXISTS.                                                 
044800*                                                                         
044900      MOVE W02-REQ-MENU-ID (W02-REQ-IDX) TO W-SRCH-MENU-ID.               
045000      PERFORM 5100-SEARCH-MENU-RECORD                                     
045100          THRU 5100-SEARCH-MENU-RECORD-EXIT.                              
045200*                                                                         
045300      IF NOT W-MENU-WAS-FOUND                                             
045400         MOVE "MENU ITEM NOT FOUND" TO W-REJECT-REASON                    
045500         PERFORM REJECT-CURRENT-TRANSACTION.                              
045600*                                                                         
045700  2122-CHECK-LINE-DETAIL.                                                 
045800*                                                                         
045900      MOVE W02-REQ-MENU-ID (W02-REQ-IDX) TO W-SRCH-MENU-ID.               
046000      PERFORM 5100-SEARCH-MENU-RECORD                                     
046100          THRU 5100-SEARCH-MENU-RECORD-EXIT.                              
046200*                                                                         
046300      IF NOT W-MEN-IS-DISPLAYED (W-MEN-IDX)                               
046400         MOVE "MENU ITEM NOT DISPLAYED" TO W-REJECT-REASON                
046500         PERFORM REJECT-CURRENT-TRANSACTION                               
046600      ELSE                                                                
046700         IF W02-REQ-PRICE (W02-REQ-IDX) NOT =                             
046800                      W-MEN-MENU-PRICE (W-MEN-IDX)                        
046900            MOVE "REQUESTED PRICE DOES NOT MATCH MENU"                    
047000                               TO W-REJECT-REASON                         
047100            PERFORM REJECT-CURRENT-TRANSACTION                            
047200         ELSE                                                             
047300            MOVE W-MEN-MENU-PRICE (W-MEN-IDX)                             
047400                               TO W02-REQ-PRICE (W02-REQ-IDX).            
047500*                                                                         
047600  2130-ASSIGN-NEW-ORDER.                                                  
047700*                                                                         
047800      ADD 1 TO W00-ORDER-COUNT.                                           
047900      SET W-ORD-IDX TO W00-ORDER-COUNT.                                   
048000      PERFORM 1400-ASSIGN-ORDER-ID.                                       
048100      MOVE TRI-ORDER-TYPE                                                 
048200                      TO W-ORD-ORDER-TYPE (W-ORD-IDX).                    
048300      MOVE "WAITING"  TO W-ORD-ORDER-STATUS (W-ORD-IDX).                  
048400*                                                                         
048500      PERFORM PLORDDTE-GET-ORDER-DATE-TIME.                               
048600      MOVE GDTV-ORDER-DATE-TIME                                           
048700                      TO W-ORD-DATE-TIME (W-ORD-IDX).                     
048800*                                                                         
048900      IF TRI-TYPE-DELIVERY                                                
049000         MOVE TRI-DELIVERY-ADDRESS                                        
049100                      TO W-ORD-DELIVERY-ADDR (W-ORD-IDX)                  
049200      ELSE                                                                
049300         MOVE SPACES  TO W-ORD-DELIVERY-ADDR (W-ORD-IDX).                 
049400*                                                                         
049500      MOVE W02-REQ-LINE-COUNT                                             
049600                      TO W-ORD-LINE-COUNT (W-ORD-IDX).                    
049700*                                                                         
049800      IF W02-REQ-LINE-COUNT = ZERO                                        
049900         MOVE ZERO TO W-ORD-LINE-START (W-ORD-IDX)                        
050000      ELSE                                                                
050100         COMPUTE W-ORD-LINE-START (W-ORD-IDX) =                           
050200                 W00-LINE-COUNT + 1                                       
050300         PERFORM 2140-APPEND-ORDER-LINES                                  
050400             VARYING W02-REQ-IDX FROM 1 BY 1                              
050500             UNTIL W02-REQ-IDX > W02-REQ-LINE-COUNT.                      
050600*                                                                         
050700  2140-APPEND-ORDER-LINES.                                                
050800*                                                                         
050900      ADD 1 TO W00-LINE-COUNT.                                            
051000      SET W-LIN-IDX TO W00-LINE-COUNT.                                    
051100      MOVE W02-REQ-IDX TO W-LIN-SEQ (W-LIN-IDX).                          
051200      MOVE W02-REQ-MENU-ID (W02-REQ-IDX)                                  
051300                      TO W-LIN-MENU-ID (W-LIN-IDX).                       
051400      MOVE W02-REQ-PRICE (W02-REQ-IDX)                                    
051500                      TO W-LIN-MENU-PRICE (W-LIN-IDX).                    
051600      MOVE W02-REQ-QUANTITY (W02-REQ-IDX)                                 
051700                      TO W-LIN-QUANTITY (W-LIN-IDX).                      
051800*                                                                         
051900*    ---------------------------------------------------------            
052000*    2200 SERIES - ACCEPT.  DELIVERY ORDERS GET A DELIVERY                
052100*    TOTAL AND A DISPATCH-LOG LINE; TAKEOUT/EAT_IN JUST MOVE              
052200*    TO ACCEPTED.                                                         
052300*    ---------------------------------------------------------            
052400*                                                                         
052500  2200-PROCESS-ACCEPT.                                                    
052600*                                                                         
052700      MOVE TRI-ORDER-ID TO W-SRCH-ORDER-ID.                               
052800      PERFORM 5000-SEARCH-ORDER-RECORD                                    
052900          THRU 5000-SEARCH-ORDER-RECORD-EXIT.                             
053000*                                                                         
053100      IF NOT W-ORDER-WAS-FOUND                                            
053200         MOVE "ORDER NOT FOUND" TO W-REJECT-REASON                        
053300         PERFORM REJECT-CURRENT-TRANSACTION                               
053400      ELSE                                                                
053500         IF NOT W-ORD-STAT-WAITING (W-ORD-IDX)                            
053600            MOVE "ORDER IS NOT WAITING" TO W-REJECT-REASON                
053700            PERFORM REJECT-CURRENT-TRANSACTION                            
053800         ELSE                                                             
053900            IF W-ORD-TYPE-DELIVERY (W-ORD-IDX)                            
054000               PERFORM 3100-COMPUTE-DELIVERY-TOTAL                        
054100                   THRU 3100-COMPUTE-DELIVERY-TOTAL-EXIT                  
054200               PERFORM 3200-SEND-DISPATCH-REQUEST                         
054300            MOVE "ACCEPTED"                                               
054400                   TO W-ORD-ORDER-STATUS (W-ORD-IDX)                      
054500            PERFORM ACCEPT-CURRENT-TRANSACTION.                           
054600*                                                                         
054700*    ---------------------------------------------------------            
054800*    3100 SERIES - DELIVERY TOTAL.  STORE OPS CONFIRMED (SEE              
054900*    AP-2744 ABOVE) THE RIDER SLIP IS TO KEEP KEYING OFF THE              
055000*    LAST LINE'S AMOUNT, NOT A SUM OF ALL LINES -- DO NOT                 
055100*    "FIX" THIS WITHOUT A NEW REQUEST NUMBER.                             
055200*    ---------------------------------------------------------            
055300*                                                                         
055400  3100-COMPUTE-DELIVERY-TOTAL.                                            
055500*                                                                         
055600      MOVE ZERO TO W-DELIVERY-TOTAL.                                      
055700*                                                                         
055800      IF W-ORD-LINE-COUNT (W-ORD-IDX) = ZERO                              
055900         GO TO 3100-COMPUTE-DELIVERY-TOTAL-EXIT.                          
056000*                                                                         
056100      SET W-LIN-IDX TO W-ORD-LINE-START (W-ORD-IDX).                      
056200      PERFORM 3110-ADD-ONE-LINE-AMOUNT                                    
056300          W-ORD-LINE-COUNT (W-ORD-IDX) TIMES.                             
056400*                                                                         
056500  3100-COMPUTE-DELIVERY-TOTAL-EXIT.                                       
056600      EXIT.                                                               
056700*                                                                         
056800  3110-ADD-ONE-LINE-AMOUNT.                                               
056900*                                                                         
057000      COMPUTE W-LINE-AMT ROUNDED =                                        
057100              W-LIN-MENU-PRICE (W-LIN-IDX) *                              
057200              W-LIN-QUANTITY (W-LIN-IDX).                                 
057300*                                                                         
057400      MOVE W-LINE-AMT TO W-DELIVERY-TOTAL.                                
057500*                                                                         
057600      SET W-LIN-IDX UP BY 1.                                              
057700*                                                                         
057800  3200-SEND-DISPATCH-REQUEST.                                             
057900*                                                                         
058000      MOVE W-DELIVERY-TOTAL TO W-DELIVERY-TOTAL-ED.                       
058100      DISPLAY "DISPATCH REQUEST - ORDER " W-SRCH-ORDER-ID                 
058200              " TOTAL " W-DELIVERY-TOTAL-ED.                              
058300      PERFORM WRITE-DISPATCH-LOG-RECORD.                                  
058400*                                                                         
058500*    ---------------------------------------------------------            
058600*    2300-2600 SERIES - THE REMAINING STATUS TRANSITIONS.                 
058700*    ---------------------------------------------------------            
058800*                                                                         
058900  2300-PROCESS-SERVE.                                                     
059000*                                                                         
059100      MOVE TRI-ORDER-ID TO W-SRCH-ORDER-ID.                               
059200      PERFORM 5000-SEARCH-ORDER-RECORD                                    
059300          THRU 5000-SEARCH-ORDER-RECORD-EXIT.                             
059400*                                                                         
059500      IF NOT W-ORDER-WAS-FOUND                                            
059600         MOVE "ORDER NOT FOUND" TO W-REJECT-REASON                        
059700         PERFORM REJECT-CURRENT-TRANSACTION                               
059800      ELSE                                                                
059900         IF NOT W-ORD-STAT-ACCEPTED (W-ORD-IDX)                           
060000            MOVE "ORDER IS NOT ACCEPTED" TO W-REJECT-REASON               
060100            PERFORM REJECT-CURRENT-TRANSACTION                            
060200         ELSE                                                             
060300            MOVE "PICKEDUP"                                               
060400                   TO W-ORD-ORDER-STATUS (W-ORD-IDX)                      
060500            PERFORM ACCEPT-CURRENT-TRANSACTION.                           
060600*                                                                         
060700  2400-PROCESS-START-DELIVERY.                                            
060800*                                                                         
060900      MOVE TRI-ORDER-ID TO W-SRCH-ORDER-ID.                               
061000      PERFORM 5000-SEARCH-ORDER-RECORD                                    
061100          THRU 5000-SEARCH-ORDER-RECORD-EXIT.                             
061200*                                                                         
061300      IF NOT W-ORDER-WAS-FOUND                                            
061400         MOVE "ORDER NOT FOUND" TO W-REJECT-REASON                        
061500         PERFORM REJECT-CURRENT-TRANSACTION                               
061600      ELSE                                                                
061700         IF NOT W-ORD-TYPE-DELIVERY (W-ORD-IDX)                           
061800            MOVE "ORDER IS NOT A DELIVERY ORDER"                          
061900                               TO W-REJECT-REASON                         
062000            PERFORM REJECT-CURRENT-TRANSACTION                            
062100         ELSE                                                             
062200            IF NOT W-ORD-STAT-PICKEDUP (W-ORD-IDX)                        
062300               MOVE "ORDER IS NOT PICKEDUP"                               
062400                               TO W-REJECT-REASON                         
062500               PERFORM REJECT-CURRENT-TRANSACTION                         
062600            ELSE                                                          
062700               MOVE "DELIVERING"                                          
062800                   TO W-ORD-ORDER-STATUS (W-ORD-IDX)                      
062900               PERFORM ACCEPT-CURRENT-TRANSACTION.                        
063000*                                                                         
063100  2500-PROCESS-COMPLETE-DELIVERY.                                         
063200*                                                                         
063300      MOVE TRI-ORDER-ID TO W-SRCH-ORDER-ID.                               
063400      PERFORM 5000-SEARCH-ORDER-RECORD                                    
063500          THRU 5000-SEARCH-ORDER-RECORD-EXIT.                             
063600*                                                                         
063700      IF NOT W-ORDER-WAS-FOUND                                            
063800         MOVE "ORDER NOT FOUND" TO W-REJECT-REASON                        
063900         PERFORM REJECT-CURRENT-TRANSACTION                               
064000      ELSE                                                                
064100         IF NOT W-ORD-STAT-DELIVERING (W-ORD-IDX)                         
064200            MOVE "ORDER IS NOT DELIVERING" TO W-REJECT-REASON             
064300            PERFORM REJECT-CURRENT-TRANSACTION                            
064400         ELSE                                                             
064500            MOVE "DELIVERED"                                              
064600                   TO W-ORD-ORDER-STATUS (W-ORD-IDX)                      
064700            PERFORM ACCEPT-CURRENT-TRANSACTION.                           
064800*                                                                         
064900  2600-PROCESS-COMPLETE.                                                  
065000*                                                                         
065100      MOVE TRI-ORDER-ID TO W-SRCH-ORDER-ID.                               
065200      PERFORM 5000-SEARCH-ORDER-RECORD                                    
065300          THRU 5000-SEARCH-ORDER-RECORD-EXIT.                             
065400*                                                                         
065500      IF NOT W-ORDER-WAS-FOUND                                            
065600         MOVE "ORDER NOT FOUND" TO W-REJECT-REASON                        
065700         PERFORM REJECT-CURRENT-TRANSACTION                               
065800      ELSE                                                                
065900         IF W-ORD-TYPE-DELIVERY (W-ORD-IDX)                               
066000               AND NOT W-ORD-STAT-DELIVERED (W-ORD-IDX)                   
066100            MOVE "DELIVERY ORDER IS NOT DELIVERED"                        
066200                               TO W-REJECT-REASON                         
066300            PERFORM REJECT-CURRENT-TRANSACTION                            
066400         ELSE                                                             
066500            MOVE "COMPLETED"                                              
066600                   TO W-ORD-ORDER-STATUS (W-ORD-IDX)                      
066700            PERFORM ACCEPT-CURRENT-TRANSACTION.                           
066800*                                                                         
066900*    ---------------------------------------------------------            
067000*    2700 SERIES - FIND-ALL.  READ-ONLY LISTING, NO TOTALS,               
067100*    NO STATUS CHANGE.  LISTS STRAIGHT OUT OF W00-ORDER-TABLE             
067200*    SINCE IT IS ALREADY IN MEMORY FOR THIS RUN.                          
067300*    ---------------------------------------------------------            
067400*                                                                         
067500  2700-PROCESS-FIND-ALL.                                                  
067600*                                                                         
067700      DISPLAY "***** DELIVERY ORDER LISTING *****".                       
067800*                                                                         
067900      IF W00-ORDER-COUNT = ZERO                                           
068000         DISPLAY "NO ORDERS ON FILE"                                      
068100      ELSE                                                                
068200         PERFORM 2710-LIST-ONE-ORDER                                      
068300             VARYING W-ORD-IDX FROM 1 BY 1                                
068400             UNTIL W-ORD-IDX > W00-ORDER-COUNT.                           
068500*                                                                         
068600      PERFORM ACCEPT-CURRENT-TRANSACTION.                                 
068700*                                                                         
068800  2710-LIST-ONE-ORDER.                                                    
068900*                                                                         
069000      MOVE W-ORD-ORDER-ID (W-ORD-IDX)    TO FAL-ORDER-ID.                 
069100      MOVE W-ORD-ORDER-TYPE (W-ORD-IDX)  TO FAL-ORDER-TYPE.               
069200      MOVE W-ORD-ORDER-STATUS (W-ORD-IDX)                                 
069300                                      TO FAL-ORDER-STATUS.                
069400      MOVE W-ORD-DATE-TIME (W-ORD-IDX)                                    
069500                                      TO FAL-ORDER-DATE-TIME.             
069600*                                                                         
069700      DISPLAY W-FIND-ALL-LISTING-LINE.                                    
069800*                                                                         
069900      COPY "PL-SEARCH-ORDER-RECORD.CBL".                                  
070000      COPY "PL-SEARCH-MENU-RECORD.CBL".                                   
070100      COPY "READ-ORDER-MASTER-NEXT-RECORD.CBL".                           
070200      COPY "READ-MENU-MASTER-NEXT-RECORD.CBL".                            
070300      COPY "READ-TRANSACTION-NEXT-RECORD.CBL".                            
070400      COPY "WRITE-NEW-ORDER-MASTER.CBL".                                  
070500      COPY "WRITE-DISPATCH-LOG-RECORD.CBL".                               
070600      COPY "PLORDDTE.CBL".                                                
070700      COPY "PLGENERAL.CBL".                                               
070800                                                                          
