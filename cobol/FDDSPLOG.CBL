000100*                                                                         
000200*    FDDSPLOG.CBL                                                         
000300*    FILE LAYOUT - RIDER DISPATCH LOG                                     
000400*                                                                         
000500*    ONE LINE WRITTEN PER DELIVERY DISPATCH REQUEST, AT ACCEPT            
000600*    TIME, FOR DELIVERY-TYPE ORDERS ONLY.  A DOWN-STREAM JOB              
000700*    PICKS THIS FILE UP AND FEEDS THE RIDER DISPATCH QUEUE --             
000800*    SEE 3200-SEND-DISPATCH-REQUEST IN DELIVERY-ORDER-SERVICE.            
000900*                                                                         
001000*    REVISIONS                                                            
001100*    DATE      INIT REQUEST  DESCRIPTION                                  
001200*    --------  ---- --------  ------------------------------------        
001300*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001400*                                                                         
001500  FD  DISPATCH-LOG                                                        
001600      LABEL RECORDS ARE OMITTED.                                          
001700*                                                                         
001800  01  DSP-DISPATCH-LOG-RECORD.                                            
001900      05  DSP-ORDER-ID                    PIC X(36).                      
002000      05  FILLER                          PIC X(02) VALUE SPACES.         
002100      05  DSP-DELIVERY-TOTAL              PIC ZZZ,ZZ9.99-.                
002200      05  FILLER                          PIC X(02) VALUE SPACES.         
002300      05  DSP-DELIVERY-ADDRESS            PIC X(100).                     
002400                                                                          
