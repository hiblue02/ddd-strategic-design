000100*                                                                         
000200*    WSORDTBL.CBL                                                         
000300*    WORKING-STORAGE - IN-MEMORY ORDER TABLE                              
000400*                                                                         
000500*    THE WHOLE ORDER-MASTER IS LOADED HERE AT THE TOP OF THE              
000600*    RUN (SEE 1000-LOAD-ORDER-MASTER) AND SEARCHED WITH SEARCH            
000700*    ALL, ASCENDING ON W-ORD-ORDER-ID, BECAUSE NO INDEXED                 
000800*    ACCESS METHOD IS AVAILABLE FOR ORDER-MASTER.  EVERY                  
000900*    ACCEPT/SERVE/START-DELIVERY/COMPLETE-DELIVERY/COMPLETE               
001000*    TRANSACTION UPDATES ITS ENTRY IN PLACE HERE; THE TABLE IS            
001100*    RE-WRITTEN WHOLE TO NEW-ORDER-MASTER AT END OF RUN.                  
001200*                                                                         
001300*    LINE ITEMS RIDE IN A SECOND, FLAT TABLE (W00-LINE-TABLE)             
001400*    RATHER THAN NESTED INSIDE EACH ORDER ENTRY -- EACH ORDER             
001500*    CARRIES THE STARTING SUBSCRIPT OF ITS OWN LINES                      
001600*    (W-ORD-LINE-START) AND A COUNT (W-ORD-LINE-COUNT).                   
001700*                                                                         
001800*    REVISIONS                                                            
001900*    DATE      INIT REQUEST  DESCRIPTION                                  
002000*    --------  ---- --------  ------------------------------------        
002100*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
002200*    11/18/98  TKW  AP-2501   Y2K - DATE-TIME PIECES NOW CCYY.            
002300*                                                                         
002400  01  W00-ORDER-TABLE-CONTROLS.                                           
002500      05  W00-ORDER-COUNT               PIC 9(05) COMP VALUE ZERO.        
002600      05  W00-LINE-COUNT                PIC 9(07) COMP VALUE ZERO.        
002700      05  FILLER                        PIC X(02).                        
002800*                                                                         
002900  01  W00-ORDER-TABLE.                                                    
003000      05  W-ORD-ENTRY                                                     
003100              OCCURS 1 TO 2000 TIMES                                      
003200              DEPENDING ON W00-ORDER-COUNT                                
003300              ASCENDING KEY IS W-ORD-ORDER-ID                             
003400              INDEXED BY W-ORD-IDX.                                       
003500          10  W-ORD-ORDER-ID            PIC X(36).                        
003600          10  W-ORD-ORDER-TYPE          PIC X(08).                        
003700              88  W-ORD-TYPE-DELIVERY   VALUE "DELIVERY".                 
003800              88  W-ORD-TYPE-TAKEOUT    VALUE "TAKEOUT".                  
003900              88  W-ORD-TYPE-EAT-IN     VALUE "EAT_IN".                   
004000          10  W-ORD-ORDER-STATUS        PIC X(10).                        
004100              88  W-ORD-STAT-WAITING    VALUE "WAITING".                  
004200              88  W-ORD-STAT-ACCEPTED   VALUE "ACCEPTED".                 
004300              88  W-ORD-STAT-PICKEDUP   VALUE "PICKEDUP".                 
004400              88  W-ORD-STAT-DELIVERING VALUE "DELIVERING".               
004500              88  W-ORD-STAT-DELIVERED  VALUE "DELIVERED".                
004600              88  W-ORD-STAT-COMPLETED  VALUE "COMPLETED".                
004700          10  W-ORD-DATE-TIME           PIC X(19).                        
004800          10  W-ORD-DELIVERY-ADDR       PIC X(100).                       
004900          10  W-ORD-LINE-COUNT          PIC 9(03) COMP.                   
005000          10  W-ORD-LINE-START          PIC 9(07) COMP.                   
005100          10  FILLER                    PIC X(05).                        
005200*                                                                         
005300  01  W00-LINE-TABLE.                                                     
005400      05  W-LIN-ENTRY                                                     
005500              OCCURS 1 TO 100000 TIMES                                    
005600              DEPENDING ON W00-LINE-COUNT                                 
005700              INDEXED BY W-LIN-IDX.                                       
005800          10  W-LIN-SEQ                 PIC 9(09).                        
005900          10  W-LIN-MENU-ID             PIC X(36).                        
006000          10  W-LIN-MENU-PRICE          PIC S9(7)V99 COMP-3.              
006100          10  W-LIN-QUANTITY            PIC S9(7).                        
006200          10  FILLER                    PIC X(05).                        
006300                                                                          
