000100*                                                                         
000200*    READ-ORDER-MASTER-NEXT-RECORD.CBL                                    
000300*    PARAGRAPH LIBRARY - READ ONE PHYSICAL ORDER-MASTER RECORD            
000400*                                                                         
000500*    LOW-LEVEL READ ONLY.  THE CALLER (1000-LOAD-ORDER-MASTER)            
000600*    DECIDES WHAT TO DO WITH A HEADER VERSUS A DETAIL RECORD.             
000700*                                                                         
000800*    REVISIONS                                                            
000900*    DATE      INIT REQUEST  DESCRIPTION                                  
001000*    --------  ---- --------  ------------------------------------        
001100*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001200*                                                                         
001300 READ-ORDER-MASTER-NEXT-RECORD.                                           
001400*                                                                         
001500      READ ORDER-MASTER                                                   
001600          AT END                                                          
001700              MOVE "Y" TO W-ORDMSTI-EOF-SW.                               
001800                                                                          
