000100*                                                                         
000200*    SLMENU.CBL                                                           
000300*    SELECT CLAUSE - MENU MASTER FILE                                     
000400*    READ-ONLY REFERENCE FILE OF ORDERABLE MENU ITEMS.                    
000500*    MAINTAINED BY THE MENU-CATALOG SUBSYSTEM (NOT IN THIS JOB            
000600*    STREAM); MUST BE KEPT IN ASCENDING MENU-ID SEQUENCE SO IT            
000700*    CAN BE LOADED INTO A TABLE AND SEARCHED WITH SEARCH ALL.             
000800*                                                                         
000900*    REVISIONS                                                            
001000*    DATE      INIT REQUEST  DESCRIPTION                                  
001100*    --------  ---- --------  ------------------------------------        
001200*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001300*                                                                         
001400     SELECT MENU-MASTER                                                   
001500         ASSIGN TO MENUMSTR                                               
001600         ORGANIZATION IS SEQUENTIAL                                       
001700         ACCESS MODE IS SEQUENTIAL.                                       
001800                                                                          
