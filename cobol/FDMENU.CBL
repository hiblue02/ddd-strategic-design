000100*                                                                         
000200*    FDMENU.CBL                                                           
000300*    FILE LAYOUT - MENU MASTER                                            
000400*                                                                         
000500*    ONE RECORD PER ORDERABLE MENU ITEM.  LOADED WHOLE INTO               
000600*    WSMENTBL.CBL AT THE TOP OF THE RUN AND SEARCHED WITH                 
000700*    SEARCH ALL -- SEE PL-SEARCH-MENU-RECORD.CBL.  MUST ARRIVE            
000800*    IN ASCENDING MENU-ID SEQUENCE.                                       
000900*                                                                         
001000*    REVISIONS                                                            
001100*    DATE      INIT REQUEST  DESCRIPTION                                  
001200*    --------  ---- --------  ------------------------------------        
001300*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001400*                                                                         
001500  FD  MENU-MASTER                                                         
001600      LABEL RECORDS ARE STANDARD.                                         
001700*                                                                         
001800  01  MNI-MENU-MASTER-RECORD.                                             
001900*                                                                         
002000*        MENU-ID - UUID OF THE CATALOG ENTRY, PRIMARY KEY OF              
002100*        THE IN-MEMORY TABLE.                                             
002200*                                                                         
002300      05  MNI-MENU-ID                     PIC X(36).                      
002400*                                                                         
002500*        MENU-NAME - PRINTED ON THE KITCHEN TICKET AND ON THE             
002600*        ACCEPT CONFIRMATION.                                             
002700*                                                                         
002800      05  MNI-MENU-NAME                   PIC X(60).                      
002900*                                                                         
003000*        MENU-PRICE - CURRENT SELLING PRICE.  THIS IS THE                 
003100*        PRICE COPIED INTO EVERY NEW ORDER LINE -- SEE                    
003200*        OMI-MENU-PRICE IN FDORDIN.CBL.  PACKED, 2 DECIMALS.              
003300*                                                                         
003400      05  MNI-MENU-PRICE                  PIC S9(7)V99 COMP-3.            
003500*                                                                         
003600*        MENU-DISPLAYED - "Y"=ORDERABLE NOW, "N"=PULLED FROM              
003700*        THE MENU (OUT OF STOCK OR DISCONTINUED, STILL ON FILE            
003800*        FOR HISTORY).  A CREATE REQUEST AGAINST A "N" ITEM IS            
003900*        REJECTED -- SEE 2120-VALIDATE-LINES.                             
004000*                                                                         
004100      05  MNI-MENU-DISPLAYED              PIC X(01).                      
004200          88  MNI-IS-DISPLAYED            VALUE "Y".                      
004300          88  MNI-NOT-DISPLAYED           VALUE "N".                      
004400*                                                                         
004500      05  FILLER                          PIC X(20).                      
004600                                                                          
