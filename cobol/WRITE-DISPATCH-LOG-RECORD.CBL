000100*                                                                         
000200*    WRITE-DISPATCH-LOG-RECORD.CBL                                        
000300*    PARAGRAPH LIBRARY - LOG ONE RIDER DISPATCH REQUEST                   
000400*                                                                         
000500*    ON ENTRY, W-SRCH-ORDER-ID, W-DELIVERY-TOTAL AND                      
000600*    W-ORD-DELIVERY-ADDR (W-ORD-IDX) MUST ALREADY BE SET BY THE           
000700*    CALLING PARAGRAPH (SEE 3200-SEND-DISPATCH-REQUEST).                  
000800*                                                                         
000900*    REVISIONS                                                            
001000*    DATE      INIT REQUEST  DESCRIPTION                                  
001100*    --------  ---- --------  ------------------------------------        
001200*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001300*                                                                         
001400 WRITE-DISPATCH-LOG-RECORD.                                               
001500*                                                                         
001600      MOVE W-SRCH-ORDER-ID              TO DSP-ORDER-ID.                  
001700      MOVE W-DELIVERY-TOTAL             TO DSP-DELIVERY-TOTAL.            
001800      MOVE W-ORD-DELIVERY-ADDR (W-ORD-IDX)                                
001900                                      TO DSP-DELIVERY-ADDRESS.            
002000*                                                                         
002100      WRITE DSP-DISPATCH-LOG-RECORD.                                      
002200                                                                          
