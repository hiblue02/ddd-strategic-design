000100*                                                                         
000200  IDENTIFICATION DIVISION.                                                
000300  PROGRAM-ID.    DELIVERY-ORDER-SYSTEM.                                   
000400  AUTHOR.        R F MERCER.                                              
000500  INSTALLATION.  DINER-CHAIN DATA PROCESSING CENTER.                      
000600  DATE-WRITTEN.  MARCH 1995.                                              
000700  DATE-COMPILED.                                                          
000800  SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                        
000900*                                                                         
001000*    ---------------------------------------------------------            
001100*    DELIVERY-ORDER-SYSTEM                                                
001200*                                                                         
001300*    TOP-LEVEL DRIVER FOR THE NIGHTLY DELIVERY ORDER STATUS               
001400*    RUN.  NO OPERATOR MENU -- THIS JOB RUNS UNATTENDED OFF               
001500*    THE OVERNIGHT SCHEDULE, SO ALL IT DOES IS HAND CONTROL TO            
001600*    DELIVERY-ORDER-SERVICE, WHICH OWNS THE ORDER, MENU,                  
001700*    TRANSACTION, DISPATCH-LOG AND CONTROL FILES.                         
001800*                                                                         
001900*    REPLACES THE OLD OPERATOR-DRIVEN ACCOUNTS-PAYABLE-SYSTEM             
002000*    MENU SHELL -- THIS SHOP'S DELIVERY ORDER WORK NEVER NEEDED           
002100*    A MENU, SO IT NEVER GREW ONE.                                        
002200*    ---------------------------------------------------------            
002300*                                                                         
002400*    CHANGE LOG                                                           
002500*    DATE      INIT REQUEST  DESCRIPTION                                  
002600*    --------  ---- --------  ------------------------------------        
002700*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
002800*    09/02/96  RFM  AP-2390   NO CHANGE HERE - SEE                        
002900*                             DELIVERY-ORDER-SERVICE LOG.                 
003000*    11/18/98  TKW  AP-2501   Y2K REVIEW - NO DATE FIELDS IN THIS         
003100*                             PROGRAM, NOTHING TO CHANGE.                 
003200*    04/09/01  RFM  AP-2612   ADDED RETURN-CODE CHECK AFTER THE           
003300*                             CALL SO THE SCHEDULER CAN FLAG A            
003400*                             BAD RUN INSTEAD OF JUST SUCCEEDING.         
003500*                                                                         
003600  ENVIRONMENT DIVISION.                                                   
003700  CONFIGURATION SECTION.                                                  
003800  SPECIAL-NAMES.                                                          
003900      C01 IS TOP-OF-FORM.                                                 
004000*                                                                         
004100  DATA DIVISION.                                                          
004200  WORKING-STORAGE SECTION.                                                
004300*                                                                         
004400  01  W-SYSTEM-CONTROLS.                                                  
004500      05  W-SERVICE-RETURN-CODE        PIC S9(04) COMP.                   
004600      05  FILLER                       PIC X(10).                         
004700*                                                                         
004800  PROCEDURE DIVISION.                                                     
004900*                                                                         
005000  0100-MAIN-LINE.                                                         
005100*                                                                         
005200      DISPLAY "DELIVERY-ORDER-SYSTEM - STARTING RUN".                     
005300*                                                                         
005400      CALL "DELIVERY-ORDER-SERVICE".                                      
005500      MOVE RETURN-CODE TO W-SERVICE-RETURN-CODE.                          
005600*                                                                         
005700      IF W-SERVICE-RETURN-CODE NOT = ZERO                                 
005800         DISPLAY "*** DELIVERY-ORDER-SERVICE ENDED ABNORMALLY ***"        
005900         DISPLAY "*** RETURN CODE = " W-SERVICE-RETURN-CODE               
006000         MOVE W-SERVICE-RETURN-CODE TO RETURN-CODE                        
006100      ELSE                                                                
006200         DISPLAY "DELIVERY-ORDER-SYSTEM - RUN COMPLETE".                  
006300*                                                                         
006400      STOP RUN.                                                           
006500                                                                          
