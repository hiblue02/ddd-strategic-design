000100*                                                                         
000200*    READ-MENU-MASTER-NEXT-RECORD.CBL                                     
000300*    PARAGRAPH LIBRARY - READ ONE MENU-MASTER RECORD                      
000400*                                                                         
000500*    REVISIONS                                                            
000600*    DATE      INIT REQUEST  DESCRIPTION                                  
000700*    --------  ---- --------  ------------------------------------        
000800*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
000900*                                                                         
001000 READ-MENU-MASTER-NEXT-RECORD.                                            
001100*                                                                         
001200      READ MENU-MASTER                                                    
001300          AT END                                                          
001400              MOVE "Y" TO W-MENUMSTR-EOF-SW.                              
001500                                                                          
