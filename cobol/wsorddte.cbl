000100*                                                                         
000200*    WSORDDTE.CBL                                                         
000300*    WORKING-STORAGE TO BE USED BY PLORDDTE.CBL                           
000400*                                                                         
000500*    REPLACES THE OLD AP SYSTEM'S WSDATE.CBL (OPERATOR-ACCEPT             
000600*    DATE ENTRY) -- THIS JOB RUNS UNATTENDED, SO THE ORDER                
000700*    TIMESTAMP COMES OFF FUNCTION CURRENT-DATE, NOT AN ACCEPT.            
000800*                                                                         
000900*    VARIABLE RETURNED TO MAIN PROGRAM:                                   
001000*       GDTV-ORDER-DATE-TIME (FORMAT CCYY-MM-DD HH:MM:SS)                 
001100*                                                                         
001200*    REVISIONS                                                            
001300*    DATE      INIT REQUEST  DESCRIPTION                                  
001400*    --------  ---- --------  ------------------------------------        
001500*    03/14/95  RFM  AP-2214   ORIGINAL AS WSDATE.CBL (AP SYSTEM).         
001600*    03/20/95  RFM  AP-2214   RECUT FOR DELIVERY ORDER STATUS JOB         
001700*                             AS WSORDDTE.CBL -- DROPPED THE              
001800*                             OPERATOR-PROMPT FIELDS, UNATTENDED.         
001900*    11/18/98  TKW  AP-2501   Y2K - CCYY-BASED THROUGHOUT, ALWAYS         
002000*                             WAS HERE SINCE THIS COPYBOOK IS NEW.        
002100*                                                                         
002200  01  GDTV-SYSTEM-DATE-TIME             PIC 9(16).                        
002300  01  GDTV-SYSTEM-DATE-TIME-R REDEFINES                                   
002400          GDTV-SYSTEM-DATE-TIME.                                          
002500      05  GDTV-SYS-CCYY                 PIC 9(04).                        
002600      05  GDTV-SYS-MM                   PIC 9(02).                        
002700      05  GDTV-SYS-DD                   PIC 9(02).                        
002800      05  GDTV-SYS-HH                   PIC 9(02).                        
002900      05  GDTV-SYS-MIN                  PIC 9(02).                        
003000      05  GDTV-SYS-SS                   PIC 9(02).                        
003100      05  GDTV-SYS-HUNDREDTHS           PIC 9(02).                        
003200*                                                                         
003300*        GDTV-ORDER-DATE-TIME - THE 19-CHAR TEXT STAMP RETURNED           
003400*        TO THE CALLER, SAME SHAPE AS OMI-ORDER-DATE-TIME IN              
003500*        FDORDIN.CBL.                                                     
003600*                                                                         
003700  01  GDTV-ORDER-DATE-TIME              PIC X(19).                        
003800  01  FILLER REDEFINES GDTV-ORDER-DATE-TIME.                              
003900      05  GDTV-ODT-CCYY                 PIC 9(04).                        
004000      05  FILLER                        PIC X(01) VALUE "-".              
004100      05  GDTV-ODT-MM                   PIC 9(02).                        
004200      05  FILLER                        PIC X(01) VALUE "-".              
004300      05  GDTV-ODT-DD                   PIC 9(02).                        
004400      05  FILLER                        PIC X(01) VALUE SPACE.            
004500      05  GDTV-ODT-HH                   PIC 9(02).                        
004600      05  FILLER                        PIC X(01) VALUE ":".              
004700      05  GDTV-ODT-MIN                  PIC 9(02).                        
004800      05  FILLER                        PIC X(01) VALUE ":".              
004900      05  GDTV-ODT-SS                   PIC 9(02).                        
005000                                                                          
