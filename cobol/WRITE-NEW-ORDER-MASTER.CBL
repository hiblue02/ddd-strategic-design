000100*                                                                         
000200*    WRITE-NEW-ORDER-MASTER.CBL                                           
000300*    PARAGRAPH LIBRARY - UNLOAD ONE TABLE ENTRY TO THE NEW MASTER         
000400*                                                                         
000500*    ON ENTRY, W-ORD-IDX POINTS AT THE W00-ORDER-TABLE ENTRY TO           
000600*    BE WRITTEN.  WRITES ONE "H" HEADER RECORD FOLLOWED BY ITS            
000700*    W-ORD-LINE-COUNT (W-ORD-IDX) "D" DETAIL RECORDS, PULLED OUT          
000800*    OF W00-LINE-TABLE STARTING AT W-ORD-LINE-START (W-ORD-IDX).          
000900*                                                                         
001000*    REVISIONS                                                            
001100*    DATE      INIT REQUEST  DESCRIPTION                                  
001200*    --------  ---- --------  ------------------------------------        
001300*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001400*                                                                         
001500 8000-WRITE-NEW-ORDER-MASTER.                                             
001600*                                                                         
001700      INITIALIZE OMO-ORDER-MASTER-RECORD.                                 
001800      MOVE "H"                            TO OMO-RECORD-TYPE.             
001900      MOVE W-ORD-ORDER-ID (W-ORD-IDX)     TO OMO-ORDER-ID.                
002000      MOVE W-ORD-ORDER-TYPE (W-ORD-IDX)   TO OMO-ORDER-TYPE.              
002100      MOVE W-ORD-ORDER-STATUS (W-ORD-IDX) TO OMO-ORDER-STATUS.            
002200      MOVE W-ORD-DATE-TIME (W-ORD-IDX)    TO OMO-ORDER-DATE-TIME.         
002300      MOVE W-ORD-DELIVERY-ADDR (W-ORD-IDX)                                
002400                                       TO OMO-DELIVERY-ADDRESS.           
002500      MOVE W-ORD-LINE-COUNT (W-ORD-IDX)   TO OMO-LINE-ITEM-COUNT.         
002600*                                                                         
002700      WRITE OMO-ORDER-MASTER-RECORD.                                      
002800*                                                                         
002900      IF W-ORD-LINE-COUNT (W-ORD-IDX) = ZERO                              
003000         GO TO 8000-WRITE-NEW-ORDER-MASTER-EXIT.                          
003100*                                                                         
003200      SET W-LIN-IDX TO W-ORD-LINE-START (W-ORD-IDX).                      
003300      PERFORM 8010-WRITE-ONE-DETAIL-LINE                                  
003400          W-ORD-LINE-COUNT (W-ORD-IDX) TIMES.                             
003500*                                                                         
003600 8000-WRITE-NEW-ORDER-MASTER-EXIT.                                        
003700      EXIT.                                                               
003800*                                                                         
003900 8010-WRITE-ONE-DETAIL-LINE.                                              
004000*                                                                         
004100      INITIALIZE OMO-ORDER-MASTER-RECORD.                                 
004200      MOVE "D"                          TO OMO-RECORD-TYPE.               
004300      MOVE W-LIN-SEQ (W-LIN-IDX)        TO OMO-LINE-SEQ.                  
004400      MOVE W-LIN-MENU-ID (W-LIN-IDX)    TO OMO-MENU-ID.                   
004500      MOVE W-LIN-MENU-PRICE (W-LIN-IDX) TO OMO-MENU-PRICE.                
004600      MOVE W-LIN-QUANTITY (W-LIN-IDX)   TO OMO-QUANTITY.                  
004700*                                                                         
004800      WRITE OMO-ORDER-MASTER-RECORD.                                      
004900*                                                                         
005000      SET W-LIN-IDX UP BY 1.                                              
005100                                                                          
