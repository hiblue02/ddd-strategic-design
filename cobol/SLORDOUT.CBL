000100*                                                                         
000200*    SLORDOUT.CBL                                                         
000300*    SELECT CLAUSE - DELIVERY ORDER MASTER FILE (OUTPUT SIDE)             
000400*    THIS RUN'S ENDING ORDER MASTER -- THE ORDER TABLE IS                 
000500*    WRITTEN OUT HERE AT END OF RUN AND BECOMES THE NEXT                  
000600*    RUN'S ORDER-MASTER.                                                  
000700*                                                                         
000800*    REVISIONS                                                            
000900*    DATE      INIT REQUEST  DESCRIPTION                                  
001000*    --------  ---- --------  ------------------------------------        
001100*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001200*                                                                         
001300     SELECT NEW-ORDER-MASTER                                              
001400         ASSIGN TO ORDRMSTO                                               
001500         ORGANIZATION IS SEQUENTIAL                                       
001600         ACCESS MODE IS SEQUENTIAL.                                       
001700                                                                          
