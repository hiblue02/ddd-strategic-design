000100*                                                                         
000200*    FDORDIN.CBL                                                          
000300*    FILE LAYOUT - DELIVERY ORDER MASTER (INPUT SIDE)                     
000400*                                                                         
000500*    ONE ORDER OCCUPIES ONE HEADER RECORD (RECORD-TYPE = "H")             
000600*    FOLLOWED BY ITS LINE-ITEM-COUNT DETAIL RECORDS (TYPE = "D"),         
000700*    ONE PER MENU LINE ON THE ORDER.  HEADER AND DETAIL SHARE ONE         
000800*    FIXED-LENGTH SLOT, SO THIS IS STILL A FIXED-LENGTH-RECORD            
000900*    FILE EVEN THOUGH TWO SHAPES RIDE IN IT -- THE HOUSE WAY              
001000*    OF CARRYING A HEADER/DETAIL FILE WHEN INDEXED ACCESS IS NOT          
001100*    AVAILABLE ON THE BOX THIS JOB RUNS ON.                               
001200*                                                                         
001300*    REVISIONS                                                            
001400*    DATE      INIT REQUEST  DESCRIPTION                                  
001500*    --------  ---- --------  ------------------------------------        
001600*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001700*    09/02/96  RFM  AP-2390   WIDENED DELIVERY-ADDRESS TO 100 AFTR        
001800*                             APARTMENT ADDRESSES GOT TRUNCATED.          
001900*    11/18/98  TKW  AP-2501   Y2K - ORDER-DATE-TIME NOW CARRIES A         
002000*                             FULL 4-DIGIT YEAR, NOT A 2-DIGIT YY.        
002100*                                                                         
002200  FD  ORDER-MASTER                                                        
002300      LABEL RECORDS ARE STANDARD.                                         
002400*                                                                         
002500  01  OMI-ORDER-MASTER-RECORD.                                            
002600*                                                                         
002700*        RECORD-TYPE SWITCH.  "H"=ORDER HEADER, "D"=ORDER LINE.           
002800*                                                                         
002900      05  OMI-RECORD-TYPE                 PIC X(01).                      
003000          88  OMI-HEADER-RECORD           VALUE "H".                      
003100          88  OMI-DETAIL-RECORD           VALUE "D".                      
003200*                                                                         
003300*        ONE 186-BYTE BODY, REDEFINED TWO WAYS BY RECORD-TYPE.            
003400*                                                                         
003500      05  OMI-RECORD-BODY                 PIC X(186).                     
003600*                                                                         
003700*    -------------------------------------------------------------        
003800*    HEADER VIEW OF THE BODY (OMI-RECORD-TYPE = "H")                      
003900*    -------------------------------------------------------------        
004000*                                                                         
004100      05  OMI-HEADER-DATA REDEFINES OMI-RECORD-BODY.                      
004200*                                                                         
004300*            ORDER-ID - THIS BUILD HAS NO UUID GENERATOR, SO              
004400*            ORDERS CREATED HERE GET A SEQUENTIAL NUMBER OUT OF           
004500*            THE CONTROL-FILE, LEFT-JUSTIFIED (SEE FDCTL.CBL).            
004600*            ORDERS ARRIVING ALREADY KEYED FROM UP-STREAM ON-LINE         
004700*            CAPTURE PASS THROUGH WITH THEIR ASSIGNED KEY                 
004800*            UNCHANGED.                                                   
004900*                                                                         
005000          10  OMI-ORDER-ID                PIC X(36).                      
005100*                                                                         
005200*            ORDER-TYPE - GATES THE DELIVERY-ONLY RULES BELOW.            
005300*                                                                         
005400          10  OMI-ORDER-TYPE              PIC X(08).                      
005500              88  OMI-TYPE-DELIVERY       VALUE "DELIVERY".               
005600              88  OMI-TYPE-TAKEOUT        VALUE "TAKEOUT".                
005700              88  OMI-TYPE-EAT-IN         VALUE "EAT_IN".                 
005800*                                                                         
005900*            ORDER-STATUS - THE WAITING/ACCEPTED/PICKEDUP/                
006000*            DELIVERING/DELIVERED/COMPLETED LIFE CYCLE.  EVERY            
006100*            TRANSITION PARAGRAPH TESTS ONE OF THESE 88-LEVELS            
006200*            BEFORE IT WILL MOVE THE ORDER ALONG.                         
006300*                                                                         
006400          10  OMI-ORDER-STATUS            PIC X(10).                      
006500              88  OMI-STATUS-WAITING      VALUE "WAITING".                
006600              88  OMI-STATUS-ACCEPTED     VALUE "ACCEPTED".               
006700              88  OMI-STATUS-PICKEDUP     VALUE "PICKEDUP".               
006800              88  OMI-STATUS-DELIVERING   VALUE "DELIVERING".             
006900              88  OMI-STATUS-DELIVERED    VALUE "DELIVERED".              
007000              88  OMI-STATUS-COMPLETED    VALUE "COMPLETED".              
007100*                                                                         
007200*            ORDER-DATE-TIME - STAMPED AT CREATE TIME FROM                
007300*            FUNCTION CURRENT-DATE (SEE PLORDDTE.CBL).  TEXT              
007400*            "CCYY-MM-DD HH:MM:SS", BROKEN OUT BELOW SO OTHER             
007500*            PARAGRAPHS CAN GET AT THE PIECES DIRECTLY.                   
007600*                                                                         
007700          10  OMI-ORDER-DATE-TIME         PIC X(19).                      
007800          10  OMI-ORDER-DATE-TIME-R REDEFINES                             
007900                  OMI-ORDER-DATE-TIME.                                    
008000              15  OMI-ORDT-CCYY           PIC 9(04).                      
008100              15  FILLER                  PIC X(01).                      
008200              15  OMI-ORDT-MM             PIC 9(02).                      
008300              15  FILLER                  PIC X(01).                      
008400              15  OMI-ORDT-DD             PIC 9(02).                      
008500              15  FILLER                  PIC X(01).                      
008600              15  OMI-ORDT-HH             PIC 9(02).                      
008700              15  FILLER                  PIC X(01).                      
008800              15  OMI-ORDT-MIN            PIC 9(02).                      
008900              15  FILLER                  PIC X(01).                      
009000              15  OMI-ORDT-SS             PIC 9(02).                      
009100*                                                                         
009200*            DELIVERY-ADDRESS - POPULATED ONLY WHEN OMI-TYPE-             
009300*            DELIVERY.  TAKEOUT/EAT_IN ORDERS CARRY IT BLANK.             
009400*                                                                         
009500          10  OMI-DELIVERY-ADDRESS        PIC X(100).                     
009600*                                                                         
009700*            LINE-ITEM-COUNT - HOW MANY DETAIL RECORDS FOLLOW             
009800*            THIS HEADER BEFORE THE NEXT "H" OR END OF FILE.              
009900*                                                                         
010000          10  OMI-LINE-ITEM-COUNT         PIC 9(03).                      
010100*                                                                         
010200*            RESERVED FOR FUTURE HEADER FIELDS (CURB-SIDE FLAG,           
010300*            ASKED FOR BY STORE-OPS, NOT YET FUNDED).                     
010400*                                                                         
010500          10  FILLER                      PIC X(10).                      
010600*                                                                         
010700*    -------------------------------------------------------------        
010800*    DETAIL VIEW OF THE BODY (OMI-RECORD-TYPE = "D")                      
010900*    -------------------------------------------------------------        
011000*                                                                         
011100      05  OMI-DETAIL-DATA REDEFINES OMI-RECORD-BODY.                      
011200*                                                                         
011300*            LINE-SEQ - 1, 2, 3 ... IN REQUESTED ORDER.  CARRIED          
011400*            AS COMP IN THE WORKING-STORAGE TABLE, HELD HERE AS           
011500*            A PRINTABLE NUMBER FOR THE FILE.                             
011600*                                                                         
011700          10  OMI-LINE-SEQ                PIC 9(09).                      
011800*                                                                         
011900*            MENU-ID - UUID OF THE CATALOG ENTRY ORDERED.                 
012000*                                                                         
012100          10  OMI-MENU-ID                 PIC X(36).                      
012200*                                                                         
012300*            MENU-PRICE - ALWAYS THE MENU MASTER'S PRICE AT               
012400*            CREATE TIME, NEVER THE CALLER'S REQUESTED PRICE              
012500*            (DEFENSIVE - PROTECTS AGAINST A STALE OR DOCTORED            
012600*            CLIENT PRICE).  PACKED, WON CURRENCY, 2 DECIMALS.            
012700*                                                                         
012800          10  OMI-MENU-PRICE              PIC S9(7)V99 COMP-3.            
012900*                                                                         
013000*            QUANTITY - SIGNED.  DELIVERY-ORDER-SERVICE DOES NOT          
013100*            VALIDATE THE SIGN -- A NEGATIVE QUANTITY RIDES               
013200*            THROUGH UNCHALLENGED; THE SOURCE SYSTEM NEVER                
013300*            CHECKED IT EITHER.                                           
013400*                                                                         
013500          10  OMI-QUANTITY                PIC S9(7).                      
013600*                                                                         
013700*            RESERVED FOR FUTURE DETAIL FIELDS (PREP NOTES).              
013800*                                                                         
013900          10  FILLER                      PIC X(129).                     
014000*                                                                         
014100*        RESERVED SLACK AT THE END OF THE RECORD, OUTSIDE BOTH            
014200*        VIEWS, FOR THE NEXT FIELD ADDED WITHOUT A FILE REORG.            
014300*                                                                         
014400      05  OMI-RESERVED                    PIC X(02).                      
014500                                                                          
