000100*                                                                         
000200*    FDCTL.CBL                                                            
000300*    FILE LAYOUT - ORDER CONTROL FILE                                     
000400*                                                                         
000500*    ONE-RECORD INDEXED FILE.  SAME SHAPE AS THE OLD AP SYSTEM'S          
000600*    CONTROL-FILE (WHICH HELD CONTROL-LAST-VOUCHER); THIS BUILD           
000700*    HOLDS THE LAST ORDER NUMBER HANDED OUT, SINCE THERE IS NO            
000800*    UUID GENERATOR AVAILABLE -- SEE 1400-ASSIGN-ORDER-ID IN              
000900*    DELIVERY-ORDER-SERVICE.                                              
001000*                                                                         
001100*    REVISIONS                                                            
001200*    DATE      INIT REQUEST  DESCRIPTION                                  
001300*    --------  ---- --------  ------------------------------------        
001400*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001500*                                                                         
001600  FD  CONTROL-FILE                                                        
001700      LABEL RECORDS ARE STANDARD.                                         
001800*                                                                         
001900  01  CTL-CONTROL-RECORD.                                                 
002000*                                                                         
002100*        CONTROL-KEY - ALWAYS "1".  ONE RECORD ONLY, KEPT                 
002200*        INDEXED SO IT CAN BE RANDOM-READ AND REWRITTEN WITHOUT           
002300*        SHUTTLING THE WHOLE FILE.                                        
002400*                                                                         
002500      05  CTL-CONTROL-KEY                 PIC X(01).                      
002600*                                                                         
002700*        LAST-ORDER-NO - LEFT-JUSTIFIED INTO OMI-ORDER-ID (SEE            
002800*        FDORDIN.CBL) WHEN A NEW ORDER IS ASSIGNED.  NEVER GOES           
002900*        BACKWARD, SO THE ORDER TABLE STAYS IN ASCENDING ORDER-           
003000*        ID SEQUENCE WITHOUT A SEPARATE SORT STEP.                        
003100*                                                                         
003200      05  CTL-LAST-ORDER-NO               PIC 9(09).                      
003300      05  FILLER                          PIC X(10).                      
003400                                                                          
