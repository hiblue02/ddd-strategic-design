000100*                                                                         
000200*    FDTRANS.CBL                                                          
000300*    FILE LAYOUT - ORDER TRANSACTION FILE                                 
000400*                                                                         
000500*    ONE TRANSACTION IS A "H" HEADER RECORD, AND, FOR A CREATE            
000600*    TRANSACTION ONLY, TRI-LINE-ITEM-COUNT "D" DETAIL RECORDS             
000700*    IMMEDIATELY FOLLOWING IT -- ONE DETAIL PER REQUESTED MENU            
000800*    LINE.  NON-CREATE TRANSACTIONS (ACCEPT, SERVE, START-                
000900*    DELIVERY, COMPLETE-DELIVERY, COMPLETE, FIND-ALL) CARRY NO            
001000*    DETAIL RECORDS.                                                      
001100*                                                                         
001200*    REVISIONS                                                            
001300*    DATE      INIT REQUEST  DESCRIPTION                                  
001400*    --------  ---- --------  ------------------------------------        
001500*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001600*                                                                         
001700  FD  TRANSACTION-FILE                                                    
001800      LABEL RECORDS ARE STANDARD.                                         
001900*                                                                         
002000  01  TRI-TRANSACTION-RECORD.                                             
002100*                                                                         
002200      05  TRI-RECORD-TYPE                 PIC X(01).                      
002300          88  TRI-HEADER-RECORD           VALUE "H".                      
002400          88  TRI-DETAIL-RECORD           VALUE "D".                      
002500*                                                                         
002600      05  TRI-RECORD-BODY                 PIC X(169).                     
002700*                                                                         
002800*    -------------------------------------------------------------        
002900*    HEADER VIEW OF THE BODY (TRI-RECORD-TYPE = "H")                      
003000*    -------------------------------------------------------------        
003100*                                                                         
003200      05  TRI-HEADER-DATA REDEFINES TRI-RECORD-BODY.                      
003300*                                                                         
003400*            TRAN-CODE - WHICH STEP OF THE ORDER LIFE CYCLE THIS          
003500*            TRANSACTION DRIVES.  NUMBERED IN STEPS OF 10, HOUSE          
003600*            STYLE, SO A NEW STEP CAN BE SLOTTED IN LATER.                
003700*                                                                         
003800          10  TRI-TRAN-CODE               PIC 9(02).                      
003900              88  TRI-TRAN-CREATE             VALUE 10.                   
004000              88  TRI-TRAN-ACCEPT             VALUE 20.                   
004100              88  TRI-TRAN-SERVE              VALUE 30.                   
004200              88  TRI-TRAN-START-DELIVERY     VALUE 40.                   
004300              88  TRI-TRAN-COMPLETE-DELIVERY  VALUE 50.                   
004400              88  TRI-TRAN-COMPLETE           VALUE 60.                   
004500              88  TRI-TRAN-FIND-ALL           VALUE 70.                   
004600*                                                                         
004700*            ORDER-ID - BLANK ON A CREATE TRANSACTION (THE JOB            
004800*            ASSIGNS ONE OUT OF THE CONTROL-FILE); REQUIRED AND           
004900*            MUST MATCH AN EXISTING ORDER ON EVERY OTHER CODE.            
005000*                                                                         
005100          10  TRI-ORDER-ID                PIC X(36).                      
005200*                                                                         
005300*            ORDER-TYPE / DELIVERY-ADDRESS / LINE-ITEM-COUNT -            
005400*            USED ON A CREATE TRANSACTION ONLY.                           
005500*                                                                         
005600          10  TRI-ORDER-TYPE              PIC X(08).                      
005700              88  TRI-TYPE-DELIVERY       VALUE "DELIVERY".               
005800              88  TRI-TYPE-TAKEOUT        VALUE "TAKEOUT".                
005900              88  TRI-TYPE-EAT-IN         VALUE "EAT_IN".                 
006000          10  TRI-DELIVERY-ADDRESS        PIC X(100).                     
006100          10  TRI-LINE-ITEM-COUNT         PIC 9(03).                      
006200*                                                                         
006300          10  FILLER                      PIC X(20).                      
006400*                                                                         
006500*    -------------------------------------------------------------        
006600*    DETAIL VIEW OF THE BODY (TRI-RECORD-TYPE = "D")                      
006700*    -------------------------------------------------------------        
006800*                                                                         
006900      05  TRI-DETAIL-DATA REDEFINES TRI-RECORD-BODY.                      
007000*                                                                         
007100          10  TRI-LINE-MENU-ID            PIC X(36).                      
007200*                                                                         
007300*            REQUESTED-PRICE - THE CALLER'S BELIEVED PRICE,               
007400*            CHECKED AGAINST MNI-MENU-PRICE BUT NEVER STORED --           
007500*            SEE 2120-VALIDATE-LINES IN DELIVERY-ORDER-SERVICE.           
007600*                                                                         
007700          10  TRI-LINE-REQ-PRICE          PIC S9(7)V99 COMP-3.            
007800          10  TRI-LINE-QUANTITY           PIC S9(7).                      
007900          10  FILLER                      PIC X(121).                     
008000*                                                                         
008100      05  TRI-RESERVED                    PIC X(02).                      
008200                                                                          
