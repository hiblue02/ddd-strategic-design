000100*                                                                         
000200*    PL-SEARCH-MENU-RECORD.CBL                                            
000300*    PARAGRAPH LIBRARY - LOCATE A MENU ITEM IN W01-MENU-TABLE             
000400*                                                                         
000500*    ON ENTRY, THE CALLING PARAGRAPH MOVES THE WANTED MENU-ID             
000600*    TO W-SRCH-MENU-ID.  SETS W-MENU-FOUND-SW TO "Y" AND                  
000700*    POSITIONS W-MEN-IDX WHEN FOUND, ELSE "N".                            
000800*                                                                         
000900*    REVISIONS                                                            
001000*    DATE      INIT REQUEST  DESCRIPTION                                  
001100*    --------  ---- --------  ------------------------------------        
001200*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001300*                                                                         
001400 5100-SEARCH-MENU-RECORD.                                                 
001500*                                                                         
001600      MOVE "N" TO W-MENU-FOUND-SW.                                        
001700*                                                                         
001800      IF W01-MENU-COUNT = ZERO                                            
001900         GO TO 5100-SEARCH-MENU-RECORD-EXIT.                              
002000*                                                                         
002100      SEARCH ALL W-MEN-ENTRY                                              
002200          AT END                                                          
002300              MOVE "N" TO W-MENU-FOUND-SW                                 
002400          WHEN W-MEN-MENU-ID (W-MEN-IDX) = W-SRCH-MENU-ID                 
002500              MOVE "Y" TO W-MENU-FOUND-SW.                                
002600*                                                                         
002700 5100-SEARCH-MENU-RECORD-EXIT.                                            
002800      EXIT.                                                               
002900                                                                          
