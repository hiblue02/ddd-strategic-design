000100*                                                                         
000200*    SLDSPLOG.CBL                                                         
000300*    SELECT CLAUSE - RIDER DISPATCH LOG                                   
000400*    ONE PRINT-STYLE LINE PER DELIVERY DISPATCH REQUEST ISSUED            
000500*    AT ACCEPT TIME.  STANDS IN FOR THE ON-LINE CALL TO THE               
000600*    RIDER SERVICE -- A DOWN-STREAM JOB PICKS THIS FILE UP AND            
000700*    FEEDS THE DISPATCH QUEUE.                                            
000800*                                                                         
000900*    REVISIONS                                                            
001000*    DATE      INIT REQUEST  DESCRIPTION                                  
001100*    --------  ---- --------  ------------------------------------        
001200*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001300*                                                                         
001400     SELECT DISPATCH-LOG                                                  
001500         ASSIGN TO DSPCHLOG                                               
001600         ORGANIZATION IS LINE SEQUENTIAL.                                 
001700                                                                          
