000100*                                                                         
000200*    PL-SEARCH-ORDER-RECORD.CBL                                           
000300*    PARAGRAPH LIBRARY - LOCATE AN ORDER IN W00-ORDER-TABLE               
000400*                                                                         
000500*    ON ENTRY, THE WANTED ORDER-ID MUST BE MOVED TO                       
000600*    W-SRCH-ORDER-ID BY THE CALLING PARAGRAPH.  SETS                      
000700*    W-ORDER-FOUND-SW TO "Y" AND POSITIONS W-ORD-IDX WHEN FOUND,          
000800*    ELSE "N".  NOT USED AT CREATE TIME -- A NEW ORDER IS ALWAYS          
000900*    APPENDED, NEVER LOOKED UP.                                           
001000*                                                                         
001100*    REVISIONS                                                            
001200*    DATE      INIT REQUEST  DESCRIPTION                                  
001300*    --------  ---- --------  ------------------------------------        
001400*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001500*                                                                         
001600 5000-SEARCH-ORDER-RECORD.                                                
001700*                                                                         
001800      MOVE "N" TO W-ORDER-FOUND-SW.                                       
001900*                                                                         
002000      IF W00-ORDER-COUNT = ZERO                                           
002100         GO TO 5000-SEARCH-ORDER-RECORD-EXIT.                             
002200*                                                                         
002300      SEARCH ALL W-ORD-ENTRY                                              
002400          AT END                                                          
002500              MOVE "N" TO W-ORDER-FOUND-SW                                
002600          WHEN W-ORD-ORDER-ID (W-ORD-IDX) = W-SRCH-ORDER-ID               
002700              MOVE "Y" TO W-ORDER-FOUND-SW.                               
002800*                                                                         
002900 5000-SEARCH-ORDER-RECORD-EXIT.                                           
003000      EXIT.                                                               
003100                                                                          
