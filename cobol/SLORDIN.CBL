000100*                                                                         
000200*    SLORDIN.CBL                                                          
000300*    SELECT CLAUSE - DELIVERY ORDER MASTER FILE (INPUT SIDE)              
000400*    THIS RUN'S STARTING ORDER MASTER, PRODUCED AS NEW-ORDER-             
000500*    MASTER BY THE PRIOR RUN OF DELIVERY-ORDER-SERVICE.  READ             
000600*    SEQUENTIAL ONLY -- NO INDEXED ACCESS METHOD IS AVAILABLE             
000700*    FOR THIS FILE, SO THE PROGRAM LOADS IT INTO A WORKING-               
000800*    STORAGE TABLE AND SEARCHES IT (SEE WSORDTBL.CBL AND                  
000900*    PL-SEARCH-ORDER-RECORD.CBL).                                         
001000*                                                                         
001100*    REVISIONS                                                            
001200*    DATE      INIT REQUEST  DESCRIPTION                                  
001300*    --------  ---- --------  ------------------------------------        
001400*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001500*                                                                         
001600     SELECT ORDER-MASTER                                                  
001700         ASSIGN TO ORDRMSTI                                               
001800         ORGANIZATION IS SEQUENTIAL                                       
001900         ACCESS MODE IS SEQUENTIAL.                                       
002000                                                                          
