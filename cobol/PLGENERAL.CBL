000100*                                                                         
000200*    PLGENERAL.CBL                                                        
000300*    PARAGRAPH LIBRARY - REJECT/ACCEPT BOOKKEEPING                        
000400*                                                                         
000500*    SHARED ACROSS EVERY VALIDATION PARAGRAPH IN DELIVERY-ORDER-          
000600*    SERVICE.  A TRANSACTION THAT FAILS ANY BUSINESS RULE CALLS           
000700*    REJECT-CURRENT-TRANSACTION, WHICH LOGS THE REASON AND BUMPS          
000800*    THE RUN'S REJECT COUNT; ONE THAT CLEARS ALL ITS CHECKS               
000900*    CALLS ACCEPT-CURRENT-TRANSACTION.                                    
001000*                                                                         
001100*    REVISIONS                                                            
001200*    DATE      INIT REQUEST  DESCRIPTION                                  
001300*    --------  ---- --------  ------------------------------------        
001400*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001500*                                                                         
001600 REJECT-CURRENT-TRANSACTION.                                              
001700*                                                                         
001800      ADD 1 TO W00-TRANS-REJECTED-CT.                                     
001900      MOVE "Y" TO W-TRAN-REJECTED-SW.                                     
002000      DISPLAY "*** TRANSACTION REJECTED - " TRI-ORDER-ID                  
002100              " - " W-REJECT-REASON.                                      
002200*                                                                         
002300 ACCEPT-CURRENT-TRANSACTION.                                              
002400*                                                                         
002500      ADD 1 TO W00-TRANS-ACCEPTED-CT.                                     
002600      MOVE "N" TO W-TRAN-REJECTED-SW.                                     
002700                                                                          
