000100*                                                                         
000200*    WSMENTBL.CBL                                                         
000300*    WORKING-STORAGE - IN-MEMORY MENU TABLE                               
000400*                                                                         
000500*    MENU-MASTER IS READ ONLY, LOADED ENTIRELY AT THE TOP OF              
000600*    THE RUN (SEE 1100-LOAD-MENU-MASTER) AND SEARCHED WITH                
000700*    SEARCH ALL, ASCENDING ON W-MEN-MENU-ID, FOR EVERY CREATE             
000800*    TRANSACTION'S LINE-ITEM VALIDATION -- SEE                            
000900*    2120-VALIDATE-LINES.                                                 
001000*                                                                         
001100*    REVISIONS                                                            
001200*    DATE      INIT REQUEST  DESCRIPTION                                  
001300*    --------  ---- --------  ------------------------------------        
001400*    03/14/95  RFM  AP-2214   ORIGINAL - DELIVERY ORDER STATUS JOB        
001500*                                                                         
001600  01  W01-MENU-TABLE-CONTROLS.                                            
001700      05  W01-MENU-COUNT                PIC 9(05) COMP VALUE ZERO.        
001800      05  FILLER                        PIC X(02).                        
001900*                                                                         
002000  01  W01-MENU-TABLE.                                                     
002100      05  W-MEN-ENTRY                                                     
002200              OCCURS 1 TO 5000 TIMES                                      
002300              DEPENDING ON W01-MENU-COUNT                                 
002400              ASCENDING KEY IS W-MEN-MENU-ID                              
002500              INDEXED BY W-MEN-IDX.                                       
002600          10  W-MEN-MENU-ID             PIC X(36).                        
002700          10  W-MEN-MENU-PRICE          PIC S9(7)V99 COMP-3.              
002800          10  W-MEN-MENU-DISPLAYED      PIC X(01).                        
002900              88  W-MEN-IS-DISPLAYED    VALUE "Y".                        
003000              88  W-MEN-NOT-DISPLAYED   VALUE "N".                        
003100          10  FILLER                    PIC X(05).                        
003200                                                                          
